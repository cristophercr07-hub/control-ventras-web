000100******************************************************************
000200* PROGRAM-ID: CREDVTAS                                           *
000300* AUTHOR:     C. PERDIGUERA                                      *
000400* INSTALLATION: DEPTO. SISTEMAS - CONTROL DE VENTAS              *
000500* DATE-WRITTEN: 11/10/1985                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY:   CONFIDENCIAL - USO INTERNO                         *
000800*----------------------------------------------------------------*
000900* CONTROL DE ACCESO AL SISTEMA DE VENTAS. CARGA LAS CREDENCIALES *
001000* VIGENTES (CON VALORES POR DEFECTO SI EL ARCHIVO NO EXISTE O    *
001100* ESTA VACIO), VALIDA EL INGRESO DEL OPERADOR (MAXIMO 3          *
001200* INTENTOS) Y PERMITE CAMBIAR LA CLAVE UNA VEZ DENTRO.           *
001300*----------------------------------------------------------------*
001400*    EL ARCHIVO DE CREDENCIALES GUARDA UN SOLO USUARIO VIGENTE,  *
001500*    NO UNA LISTA; ESTE SISTEMA CONTROLA UN UNICO PUESTO DE       *
001600*    CARGA DE VENTAS, NO UN POOL DE OPERADORES                   *
001700*----------------------------------------------------------------*
001800*    HISTORIAL DE CAMBIOS                                        *
001900*    11/10/1985 CDP TP1-01  VERSION ORIGINAL                     *TP1-01  
002000*    04/03/1988 RGA TCK-022 SE AGREGAN VALORES POR DEFECTO        TCK-022 
002100*               ADMIN/1234 CUANDO NO EXISTE EL ARCHIVO            *
002200*    17/08/1993 SUR TCK-071 LIMITE DE 3 INTENTOS DE INGRESO       TCK-071 
002300*    21/02/1998 NCB TCK-151 REVISION FIN DE SIGLO (Y2K)           TCK-151 
002400*    09/11/1998 CDP TCK-163 CAMBIO DE CLAVE: LOS CAMPOS EN BLANCO TCK-163 
002500*               NO MODIFICAN EL VALOR ACTUAL                      *
002600*    22/04/1999 SUR TCK-171 CORREGIDO EL CORTE DE INTENTOS: EL    TCK-171 
002700*               EVALUATE SE HACIA ANTES DE SUMAR EL INTENTO Y     *
002800*               DEJABA ENTRAR UNA CUARTA VEZ                      *
002900*----------------------------------------------------------------*
003000 IDENTIFICATION DIVISION.
003100*    NOMBRE DEL MODULO EN LA BIBLIOTECA DE CARGA DEL SHOP        *
003200 PROGRAM-ID.    CREDVTAS.
003300 AUTHOR.        C. PERDIGUERA.
003400 INSTALLATION.  DEPTO. SISTEMAS - CONTROL DE VENTAS.
003500 DATE-WRITTEN.  11/10/1985.
003600 DATE-COMPILED.
003700 SECURITY.      CONFIDENCIAL - USO INTERNO.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS DIGITOS-VALIDOS   IS '0' THRU '9'
004400*    TRAZA DE INTENTOS DE INGRESO, ENCENDIDA DESDE EL JCL         *
004500     UPSI-0 ON  STATUS IS SW-TRAZA-ACTIVADA
004600     UPSI-0 OFF STATUS IS SW-TRAZA-DESACTIVADA.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100*    EL ARCHIVO DE CREDENCIALES ES LINE SEQUENTIAL DE UN SOLO     *
005200*    REGISTRO (MAS ENCABEZADO); SE REGRABA ENTERO EN CADA CAMBIO  *
005300     SELECT ENT-CREDENCIALES
005400         ASSIGN TO CREDARC
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-CREDENCIALES.
005700
005800*----------------------------------------------------------------*
005900 DATA DIVISION.
006000
006100 FILE SECTION.
006200
006300 FD  ENT-CREDENCIALES.
006400     COPY CREDVTA.
006500
006600*----------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.
006800
006900 01  FS-STATUS.
007000*----------------------------------------------------------------*
007100*   ** FILE STATUS DEL ARCHIVO DE CREDENCIALES                   *
007200*----------------------------------------------------------------*
007300     05  FS-CREDENCIALES              PIC X(2).
007400*            '00' LECTURA O GRABACION CORRECTA                   *
007500         88  FS-CREDENCIALES-OK                 VALUE '00'.
007600*            '10' FIN DE ARCHIVO AL LEER                         *
007700         88  FS-CREDENCIALES-EOF                VALUE '10'.
007800*            '35' ARCHIVO NO ENCONTRADO AL ABRIR EN MODO INPUT;   *
007900*            ES EL CASO NORMAL LA PRIMERA VEZ QUE CORRE EL JOB,   *
008000*            ANTES DE QUE EXISTA CREDARC EN DISCO                 *
008100         88  FS-CREDENCIALES-NFD                VALUE '35'.
008200
008300*    CREDENCIAL VIGENTE (LA QUE SE COMPARA CONTRA EL INGRESO).    *
008400*    SE CARGA UNA SOLA VEZ AL INICIO Y SE ACTUALIZA SOLO SI HAY   *
008500*    UN CAMBIO DE CLAVE ACEPTADO                                  *
008600 01  WS-CREDENCIAL-ACTUAL.
008700     05  WS-CRED-USUARIO            PIC X(20)   VALUE SPACES.
008800     05  WS-CRED-CLAVE              PIC X(20)   VALUE SPACES.
008900     05  FILLER                     PIC X(10)   VALUE SPACES.
009000 01  WS-CREDENCIAL-ACTUAL-R REDEFINES WS-CREDENCIAL-ACTUAL.
009100     05  WS-CRED-ACTUAL-BUFFER      PIC X(50).
009200
009300*    ENCABEZADO DEL ARCHIVO DE CREDENCIALES (PRIMER RENGLON)      *
009400 01  WS-ENCABEZADO-CREDARC.
009500     05  FILLER                     PIC X(20)   VALUE 'USUARIO'.
009600     05  FILLER                     PIC X(20)   VALUE 'CLAVE'.
009700     05  FILLER                     PIC X(10)   VALUE SPACES.
009800
009900*    DATOS INGRESADOS POR EL OPERADOR EN CADA INTENTO DE LOGIN    *
010000 01  WS-DATOS-INGRESO.
010100     05  WS-USUARIO-INGRESADO       PIC X(20)   VALUE SPACES.
010200     05  WS-CLAVE-INGRESADA         PIC X(20)   VALUE SPACES.
010300     05  FILLER                     PIC X(10)   VALUE SPACES.
010400
010500*    DATOS DEL CAMBIO DE CLAVE, SE PIDEN SOLO SI EL LOGIN DIO OK  *
010600 01  WS-DATOS-CAMBIO.
010700     05  WS-CLAVE-VERIFICACION      PIC X(20)   VALUE SPACES.
010800     05  WS-NUEVO-USUARIO           PIC X(20)   VALUE SPACES.
010900     05  WS-NUEVA-CLAVE             PIC X(20)   VALUE SPACES.
011000     05  FILLER                     PIC X(10)   VALUE SPACES.
011100
011200*    CONTADOR DE INTENTOS DE INGRESO (MAXIMO 3). NIVEL 77 POR SER *
011300*    UN CONTADOR SUELTO; SE VUELCA A LA VERSION DISPLAY DE ABAJO  *
011400*    SOLO PARA PODER MOSTRARLO EN LOS DISPLAY DE TRAZA            *
011500 77  WS-INTENTOS-LOGIN              PIC 9(02) COMP  VALUE ZERO.
011600 01  WS-INTENTOS-LOGIN-D            PIC 9(02)       VALUE ZEROES.
011700 01  WS-INTENTOS-LOGIN-D-R REDEFINES WS-INTENTOS-LOGIN-D.
011800     05  WS-IL-DIGITO OCCURS 2       PIC 9.
011900
012000*    RESULTADO DEL PROCESO DE INGRESO. ARRANCA SIEMPRE PENDIENTE  *
012100*    Y SOLO CAMBIA A OK O A BLOQUEADO, NUNCA VUELVE A PENDIENTE   *
012200 01  WS-SWITCH-LOGIN.
012300     05  WS-LOGIN-STATUS            PIC X(01)   VALUE 'N'.
012400*            'S': CREDENCIAL VALIDADA, SE OFRECE CAMBIO DE CLAVE  *
012500         88  LOGIN-OK                           VALUE 'S'.
012600*            'B': SE AGOTARON LOS 3 INTENTOS, CORRIDA TERMINA     *
012700*            SIN PERMITIR CAMBIO DE CLAVE NI DEJAR ENTRAR         *
012800         88  LOGIN-BLOQUEADO                    VALUE 'B'.
012900*            'N': VALOR INICIAL, ANTES DEL PRIMER INTENTO         *
013000         88  LOGIN-PENDIENTE                    VALUE 'N'.
013100     05  FILLER                     PIC X(04)   VALUE SPACES.
013200
013300*    FECHA DEL SISTEMA, PARA LA TRAZA DE INGRESO                 *
013400 01  WS-FECHA-SISTEMA-8             PIC 9(08)   VALUE ZEROES.
013500 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA-8.
013600     05  WS-FS-ANIO                 PIC 9(04).
013700     05  WS-FS-MES                  PIC 9(02).
013800     05  WS-FS-DIA                  PIC 9(02).
013900
014000*----------------------------------------------------------------*
014100 PROCEDURE DIVISION.
014200*----------------------------------------------------------------*
014300
014400*    SECUENCIA DEL JOB: INICIAR (CARGA CREDENCIAL), VALIDAR       *
014500*    INGRESO HASTA 3 VECES, SI ENTRO OFRECER CAMBIO DE CLAVE,     *
014600*    FINALIZAR                                                   *
014700     PERFORM 1000-INICIAR-PROGRAMA
014800        THRU 1000-INICIAR-PROGRAMA-FIN.
014900
015000*    EL PERFORM ... UNTIL DE COBOL SE EVALUA ANTES DE CADA VUELTA *
015100*    (TEST BEFORE). CON WS-INTENTOS-LOGIN ARRANCANDO EN CERO Y    *
015200*    SUMANDOSE DENTRO DEL PARRAFO, LA CONDICION DEBE SER >= 3     *
015300*    (NO > 3) PARA QUE EL CUARTO INTENTO NO SE LLEGUE A OFRECER   *
015400*    -- VER TCK-171 EN EL HISTORIAL                               *
015500     PERFORM 2000-VALIDAR-INGRESO
015600        THRU 2000-VALIDAR-INGRESO-FIN
015700        UNTIL LOGIN-OK
015800           OR WS-INTENTOS-LOGIN >= 3.
015900
016000     IF LOGIN-OK
016100         PERFORM 2500-CAMBIAR-CREDENCIAL
016200            THRU 2500-CAMBIAR-CREDENCIAL-FIN
016300     ELSE
016400         SET LOGIN-BLOQUEADO TO TRUE
016500         DISPLAY 'INGRESO BLOQUEADO - SE AGOTARON LOS INTENTOS'
016600     END-IF.
016700
016800     PERFORM 3000-FINALIZAR-PROGRAMA
016900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
017000
017100     STOP RUN.
017200
017300*----------------------------------------------------------------*
017400*    1000-INICIAR-PROGRAMA                                       *
017500*    PONE EN CERO EL CONTADOR DE INTENTOS, DEJA EL LOGIN EN       *
017600*    PENDIENTE Y CARGA LA CREDENCIAL VIGENTE (O LA POR DEFECTO)   *
017700*----------------------------------------------------------------*
017800 1000-INICIAR-PROGRAMA.
017900
018000     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-SISTEMA-8.
018100     MOVE ZERO TO WS-INTENTOS-LOGIN.
018200     SET LOGIN-PENDIENTE TO TRUE.
018300
018400     PERFORM 1300-CARGAR-CREDENCIAL
018500        THRU 1300-CARGAR-CREDENCIAL-FIN.
018600
018700 1000-INICIAR-PROGRAMA-FIN.
018800     EXIT.
018900
019000*----------------------------------------------------------------*
019100*    LEE EL ARCHIVO DE CREDENCIALES (ENCABEZADO + 1 REGISTRO).   *
019200*    SI EL ARCHIVO NO EXISTE, ESTA VACIO O NO SE PUEDE LEER, SE  *
019300*    ESTABLECE EL USUARIO/CLAVE POR DEFECTO ADMIN/1234.          *
019400*----------------------------------------------------------------*
019500 1300-CARGAR-CREDENCIAL.
019600
019700*    SE FIJA EL DEFAULT ANTES DE ABRIR; SI EL ARCHIVO NO EXISTE   *
019800*    O VIENE VACIO ESTE VALOR QUEDA COMO VIGENTE                  *
019900     MOVE 'admin' TO WS-CRED-USUARIO.
020000     MOVE '1234'  TO WS-CRED-CLAVE.
020100
020200     OPEN INPUT ENT-CREDENCIALES.
020300
020400     IF FS-CREDENCIALES-OK
020500*        PRIMERA LECTURA: SALTA EL ENCABEZADO, NO SE USA SU        *
020600*        CONTENIDO PARA NADA MAS QUE DESCARTARLO                  *
020700         READ ENT-CREDENCIALES
020800             AT END
020900                 CONTINUE
021000         END-READ
021100         IF FS-CREDENCIALES-OK
021200*            SEGUNDA LECTURA: EL UNICO REGISTRO DE CREDENCIAL      *
021300*            VIGENTE, SI EXISTE                                   *
021400             READ ENT-CREDENCIALES
021500                 AT END
021600                     CONTINUE
021700                 NOT AT END
021800                     MOVE CRD-USUARIO TO WS-CRED-USUARIO
021900                     MOVE CRD-CLAVE   TO WS-CRED-CLAVE
022000             END-READ
022100         END-IF
022200         CLOSE ENT-CREDENCIALES
022300     END-IF.
022400
022500 1300-CARGAR-CREDENCIAL-FIN.
022600     EXIT.
022700
022800*----------------------------------------------------------------*
022900*    SOLICITA USUARIO Y CLAVE Y LOS COMPARA CONTRA LA CREDENCIAL *
023000*    VIGENTE. SE PERMITEN COMO MAXIMO 3 INTENTOS (VER EL PERFORM *
023100*    UNTIL DEL PARRAFO PRINCIPAL).                               *
023200*----------------------------------------------------------------*
023300 2000-VALIDAR-INGRESO.
023400
023500*    EL INTENTO SE CUENTA ANTES DE PEDIR LOS DATOS, ASI EL        *
023600*    DISPLAY DE ABAJO SIEMPRE MUESTRA EL NUMERO DE INTENTO ACTUAL *
023700     ADD 1 TO WS-INTENTOS-LOGIN.
023800     MOVE WS-INTENTOS-LOGIN TO WS-INTENTOS-LOGIN-D.
023900
024000     DISPLAY 'USUARIO: '.
024100     ACCEPT WS-USUARIO-INGRESADO.
024200     DISPLAY 'CLAVE: '.
024300     ACCEPT WS-CLAVE-INGRESADA.
024400
024500     IF WS-USUARIO-INGRESADO = WS-CRED-USUARIO
024600        AND WS-CLAVE-INGRESADA  = WS-CRED-CLAVE
024700         SET LOGIN-OK TO TRUE
024800         DISPLAY 'INGRESO ACEPTADO - INTENTO NRO. '
024900                 WS-INTENTOS-LOGIN-D
025000     ELSE
025100         DISPLAY 'USUARIO O CLAVE INCORRECTOS - INTENTO NRO. '
025200                 WS-INTENTOS-LOGIN-D
025300     END-IF.
025400
025500 2000-VALIDAR-INGRESO-FIN.
025600     EXIT.
025700
025800*----------------------------------------------------------------*
025900*    PERMITE CAMBIAR USUARIO Y/O CLAVE. EXIGE LA CLAVE VIGENTE.  *
026000*    LOS CAMPOS NUEVOS EN BLANCO DEJAN EL VALOR ACTUAL SIN       *
026100*    MODIFICAR.                                                 *
026200*----------------------------------------------------------------*
026300 2500-CAMBIAR-CREDENCIAL.
026400
026500     DISPLAY 'DESEA CAMBIAR LA CREDENCIAL? (S/N): '.
026600     ACCEPT WS-CLAVE-VERIFICACION.
026700
026800*    SE REUTILIZA WS-CLAVE-VERIFICACION PARA LA RESPUESTA S/N Y   *
026900*    LUEGO PARA LA CLAVE ACTUAL, PARA NO AGREGAR OTRO CAMPO       *
027000     IF WS-CLAVE-VERIFICACION (1:1) = 'S' OR 's'
027100         DISPLAY 'CLAVE ACTUAL: '.
027200         ACCEPT WS-CLAVE-VERIFICACION.
027300         IF WS-CLAVE-VERIFICACION = WS-CRED-CLAVE
027400             DISPLAY 'NUEVO USUARIO (ENTER PARA NO CAMBIAR): '.
027500             ACCEPT WS-NUEVO-USUARIO.
027600             DISPLAY 'NUEVA CLAVE (ENTER PARA NO CAMBIAR): '.
027700             ACCEPT WS-NUEVA-CLAVE.
027800
027900*            BLANCO EN UN CAMPO NUEVO SIGNIFICA "NO CAMBIAR ESE    *
028000*            CAMPO", NO "DEJARLO EN BLANCO" -- REGLA TCK-163       *
028100             IF WS-NUEVO-USUARIO NOT = SPACES
028200                 MOVE WS-NUEVO-USUARIO TO WS-CRED-USUARIO
028300             END-IF
028400             IF WS-NUEVA-CLAVE NOT = SPACES
028500                 MOVE WS-NUEVA-CLAVE TO WS-CRED-CLAVE
028600             END-IF
028700
028800             PERFORM 2600-GRABAR-CREDENCIAL
028900                THRU 2600-GRABAR-CREDENCIAL-FIN
029000         ELSE
029100             DISPLAY 'CLAVE ACTUAL INCORRECTA - NO SE MODIFICA'
029200         END-IF
029300     END-IF.
029400
029500 2500-CAMBIAR-CREDENCIAL-FIN.
029600     EXIT.
029700
029800*----------------------------------------------------------------*
029900*    REGRABA EL ARCHIVO DE CREDENCIALES CON EL ENCABEZADO Y EL   *
030000*    UNICO REGISTRO VIGENTE.                                     *
030100*----------------------------------------------------------------*
030200 2600-GRABAR-CREDENCIAL.
030300
030400     OPEN OUTPUT ENT-CREDENCIALES.
030500
030600     EVALUATE TRUE
030700         WHEN FS-CREDENCIALES-OK
030800              MOVE WS-ENCABEZADO-CREDARC TO CRD-REGISTRO-CREDENCIAL
030900              WRITE CRD-REGISTRO-CREDENCIAL
031000              MOVE WS-CRED-USUARIO TO CRD-USUARIO
031100              MOVE WS-CRED-CLAVE   TO CRD-CLAVE
031200              WRITE CRD-REGISTRO-CREDENCIAL
031300              CLOSE ENT-CREDENCIALES
031400              DISPLAY 'CREDENCIAL ACTUALIZADA'
031500         WHEN OTHER
031600              DISPLAY 'ERROR AL GRABAR LAS CREDENCIALES'
031700              DISPLAY 'FILE STATUS: ' FS-CREDENCIALES
031800     END-EVALUATE.
031900
032000 2600-GRABAR-CREDENCIAL-FIN.
032100     EXIT.
032200
032300*----------------------------------------------------------------*
032400 3000-FINALIZAR-PROGRAMA.
032500
032600*    SIN CIERRE DE ARCHIVOS: AMBOS ARCHIVOS YA SE CERRARON EN     *
032700*    SUS PROPIOS PARRAFOS (1300-/2600-); ESTE PARRAFO QUEDA COMO  *
032800*    PUNTO UNICO DE SALIDA POR CONVENCION DEL SHOP                *
032900     CONTINUE.
033000
033100 3000-FINALIZAR-PROGRAMA-FIN.
033200     EXIT.
033300
033400*    NO HAY MAS PARRAFOS. ESTE ES EL UNICO PROGRAMA DEL SISTEMA   *
033500*    QUE HACE STOP RUN, PORQUE ES EL UNICO QUE CORRE SOLO (LOS    *
033600*    OTROS CUATRO SE INVOCAN ENTRE SI O POR CALL)                 *
033700 END PROGRAM CREDVTAS.
