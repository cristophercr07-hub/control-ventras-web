000100******************************************************************
000200* PROGRAM-ID: VALFECVT                                           *
000300* AUTHOR:     R. BALSIMELLI                                      *
000400* INSTALLATION: DEPTO. SISTEMAS - CONTROL DE VENTAS              *
000500* DATE-WRITTEN: 04/10/1985                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY:   CONFIDENCIAL - USO INTERNO                         *
000800*----------------------------------------------------------------*
000900* VALIDA QUE UNA FECHA DD/MM/AAAA SEA UNA FECHA DE CALENDARIO     *
001000* REAL (MES 1-12, DIA VALIDO PARA EL MES Y EL ANIO, CONTEMPLANDO  *
001100* ANIOS BISIESTOS). LO LLAMAN CTRLVTAS (CARGA DEL MAESTRO Y       *
001200* FILTRO POR RANGO DE FECHAS) Y ALTAVTAS (ALTA DE VENTA).         *
001300*----------------------------------------------------------------*
001400*    ESTE MODULO SE LLAMA POR LINKAGE, SIN ARCHIVOS PROPIOS, Y    *
001500*    DEVUELVE UN FLAG DE VALIDACION MAS UN CODIGO Y UNA           *
001600*    DESCRIPCION DE MOTIVO PARA QUE EL LLAMADOR PUEDA ARMAR EL    *
001700*    RENGLON DE RECHAZO SIN TENER QUE CONOCER LA REGLA INTERNA    *
001800*----------------------------------------------------------------*
001900*    HISTORIAL DE CAMBIOS                                        *
002000*    04/10/1985 RGB TP1-00  VERSION ORIGINAL (RUTINA DE CHEQUEO   TP1-00  
002100*               DE FECHAS HEREDADA DEL SISTEMA DE TARJETAS)       *
002200*    19/06/1986 NCB TCK-004 COMPLETADO EL PARRAFO DE VALIDACION   TCK-004 
002300*    11/02/1989 CDP TCK-039 TABLA DE DIAS POR MES EN VEZ DE       TCK-039 
002400*               EVALUATE ANIDADO                                 *
002500*    23/07/1991 RGA TCK-061 CORREGIDO CALCULO DE ANIO BISIESTO    TCK-061 
002600*    30/11/1994 SUR TCK-088 SE AGREGA DESCRIPCION DE MOTIVO       TCK-088 
002700*               DE ERROR PARA EL ARCHIVO DE RECHAZOS              *
002800*    12/01/1998 NCB TCK-150 REVISION FIN DE SIGLO (Y2K) - EL      TCK-150 
002900*               ANIO SE RECIBE COMPLETO EN 4 DIGITOS DESDE        *
003000*               HACE VARIOS ANIOS, SE CONFIRMA CALCULO            *
003100*----------------------------------------------------------------*
003200 IDENTIFICATION DIVISION.
003300*    NOMBRE DEL MODULO TAL COMO QUEDA EN LA BIBLIOTECA DE CARGA   *
003400 PROGRAM-ID.    VALFECVT.
003500 AUTHOR.        R. BALSIMELLI.
003600 INSTALLATION.  DEPTO. SISTEMAS - CONTROL DE VENTAS.
003700 DATE-WRITTEN.  04/10/1985.
003800*    DATE-COMPILED SE DEJA EN BLANCO, LO COMPLETA EL COMPILADOR  *
003900 DATE-COMPILED.
004000 SECURITY.      CONFIDENCIAL - USO INTERNO.
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300*    CONFIGURATION SECTION SOLO TRAE SPECIAL-NAMES; NO HAY        *
004400*    INPUT-OUTPUT SECTION PORQUE NO HAY ARCHIVOS EN ESTE MODULO   *
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700*    C01/TOP-OF-FORM SE DECLARA POR CONVENCION DEL SHOP AUNQUE    *
004800*    ESTE MODULO NO IMPRIME NADA POR SI MISMO                    *
004900     C01 IS TOP-OF-FORM
005000*    CLASE USADA SI SE QUIERE VALIDAR QUE UN CAMPO SEA TODO       *
005100*    DIGITOS ANTES DE UNA CUENTA, NO SE USA EN ESTA VERSION       *
005200     CLASS DIGITOS-VALIDOS   IS '0' THRU '9'
005300*    EL UPSI-0 DEL JCL PRENDE LA TRAZA DE LLAMADAS EN DEPURACION  *
005400     UPSI-0 ON  STATUS IS SW-TRAZA-ACTIVADA
005500     UPSI-0 OFF STATUS IS SW-TRAZA-DESACTIVADA.
005600*----------------------------------------------------------------*
005700 DATA DIVISION.
005800*    NO HAY FILE SECTION: ESTE MODULO NO ABRE NINGUN ARCHIVO,     *
005900*    TODO LO RECIBE Y DEVUELVE POR LA LINKAGE SECTION DE ABAJO    *
006000 WORKING-STORAGE SECTION.
006100
006200*    FLAG DE RESULTADO DE LA VALIDACION EN CURSO. SE RECICLA EN   *
006300*    CADA LLAMADA, EL LLAMADOR NO DEBE SUPONER NINGUN VALOR       *
006400*    INICIAL DISTINTO DE ESPACIOS                                *
006500 01  WS-VAR-AUX.
006600     05  WS-VALIDAR-DATOS          PIC X(01)   VALUE SPACES.
006700         88  VALIDACION-OK                     VALUE 'S'.
006800         88  VALIDACION-NOTOK                  VALUE 'N'.
006900     05  FILLER                    PIC X(04)   VALUE SPACES.
007000
007100*    FECHA DEL SISTEMA, USADA SOLO PARA EL RENGLON DE TRAZA       *
007200*    (CUANDO EL UPSI-0 DE TRAZA ESTA ENCENDIDO EN EL JCL)         *
007300 01  WS-FECHA-SISTEMA-8            PIC 9(08)   VALUE ZEROES.
007400 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA-8.
007500     05  WS-FS-ANIO                PIC 9(04).
007600     05  WS-FS-MES                 PIC 9(02).
007700     05  WS-FS-DIA                 PIC 9(02).
007800
007900*    CONTADOR DE LLAMADAS DE ESTE RUN, PARA EL MENSAJE DE TRAZA.  *
008000*    DECLARADO A NIVEL 77 POR SER UN CONTADOR SUELTO, SIN GRUPO   *
008100 77  WS-CONTADOR-LLAMADAS          PIC 9(05)   VALUE ZEROES.
008200 01  WS-CONTADOR-LLAMADAS-R REDEFINES WS-CONTADOR-LLAMADAS.
008300     05  WS-CL-DIGITO OCCURS 5     PIC 9.
008400
008500*    TABLA DE DIAS POR MES (ANIO COMUN). EL CASO FEBRERO SE       *
008600*    RESUELVE APARTE SEGUN BISIESTO O NO, VER 2000-VALIDAR-FECHA  *
008700*    LA VERSION REDEFINIDA SOLO SIRVE PARA INICIALIZAR LOS DOCE   *
008800*    VALORES POR NOMBRE DE MES EN 1000-INICIAR-PROGRAMA           *
008900 01  WS-TABLA-DIAS-MES.
009000     05  WS-DIAS-MES-VAL  PIC 9(02)  OCCURS 12  VALUE ZEROES
009100                                      INDEXED BY IX-MES.
009200 01  WS-TABLA-DIAS-MES-R REDEFINES WS-TABLA-DIAS-MES.
009300     05  WS-DM-ENE  PIC 9(02).
009400     05  WS-DM-FEB  PIC 9(02).
009500     05  WS-DM-MAR  PIC 9(02).
009600     05  WS-DM-ABR  PIC 9(02).
009700     05  WS-DM-MAY  PIC 9(02).
009800     05  WS-DM-JUN  PIC 9(02).
009900     05  WS-DM-JUL  PIC 9(02).
010000     05  WS-DM-AGO  PIC 9(02).
010100     05  WS-DM-SEP  PIC 9(02).
010200     05  WS-DM-OCT  PIC 9(02).
010300     05  WS-DM-NOV  PIC 9(02).
010400     05  WS-DM-DIC  PIC 9(02).
010500
010600*    INDICADOR DE ANIO BISIESTO, RECALCULADO EN CADA LLAMADA A    *
010700*    PARTIR DEL ANIO RECIBIDO, NUNCA SE ARRASTRA DE UNA LLAMADA   *
010800*    A LA SIGUIENTE                                               *
010900 01  WS-BANDERA-BISIESTO           PIC X(01)   VALUE 'N'.
011000     88  ANIO-BISIESTO                         VALUE 'S'.
011100     88  ANIO-NO-BISIESTO                      VALUE 'N'.
011200
011300*    VARIABLES AUXILIARES DE LA CUENTA DE BISIESTO (REGLA         *
011400*    GREGORIANA). SE DEJAN COMO NIVEL 77, SUELTAS, PORQUE SON     *
011500*    PURAMENTE DE CALCULO Y NO INTEGRAN NINGUN REGISTRO           *
011600 77  WS-COCIENTE-AUX      PIC S9(04) COMP    VALUE ZERO.
011700 77  WS-RESTO-4           PIC S9(04) COMP    VALUE ZERO.
011800 77  WS-RESTO-100         PIC S9(04) COMP    VALUE ZERO.
011900 77  WS-RESTO-400         PIC S9(04) COMP    VALUE ZERO.
012000
012100 LINKAGE SECTION.
012200*    AREA DE COMUNICACION CON EL LLAMADOR. LK-ENTRADA LA ARMA EL  *
012300*    LLAMADOR ANTES DEL CALL, LK-SALIDA LA ARMA ESTE MODULO       *
012400 01  LK-VAL-FECHA.
012500*        GRUPO DE ENTRADA. EL LLAMADOR LO CARGA ANTES DEL CALL,   *
012600*        SIEMPRE EN TRES CAMPOS SEPARADOS DIA/MES/ANIO, NUNCA     *
012700*        EN UNA SOLA CADENA DD/MM/AAAA                            *
012800     05  LK-ENTRADA.
012900         10  LK-FEC-I.
013000             15  LK-DD-I           PIC 9(02).
013100             15  LK-MM-I           PIC 9(02).
013200*                ANIO COMPLETO EN 4 DIGITOS DESDE LA REVISION Y2K *
013300             15  LK-AAAA-I         PIC 9(04).
013400*        GRUPO DE SALIDA. SE DEVUELVE 'S'/'N' MAS EL CODIGO Y     *
013500*        DESCRIPCION DEL MOTIVO DE RECHAZO, SI CORRESPONDE        *
013600     05  LK-SALIDA.
013700         10  LK-VALIDACION-O       PIC X(01).
013800         10  LK-MOTIVO-ERROR-O.
013900*                CODIGO CORTO TIPO FEC-NNN PARA EL LOG DE RUN     *
014000             15  LK-COD-ERROR-O    PIC X(08).
014100*                TEXTO LIBRE PARA EL LISTADO DE RECHAZOS          *
014200             15  LK-DES-ERROR-O    PIC X(60).
014300         10  FILLER                PIC X(05)   VALUE SPACES.
014400
014500*----------------------------------------------------------------*
014600 PROCEDURE DIVISION USING LK-VAL-FECHA.
014700*----------------------------------------------------------------*
014800
014900*    PARRAFO PRINCIPAL. SOLO DOS PASOS: PREPARAR LA TABLA DE      *
015000*    DIAS Y LIMPIAR LA SALIDA, LUEGO VALIDAR LA FECHA RECIBIDA    *
015100     PERFORM 1000-INICIAR-PROGRAMA
015200        THRU 1000-INICIAR-PROGRAMA-FIN.
015300
015400     PERFORM 2000-VALIDAR-FECHA
015500        THRU 2000-VALIDAR-FECHA-FIN.
015600
015700*    EXIT PROGRAM DEVUELVE EL CONTROL AL LLAMADOR (CTRLVTAS O     *
015800*    ALTAVTAS); ESTE MODULO NO HACE STOP RUN PORQUE NO ES EL      *
015900*    PROGRAMA PRINCIPAL DEL JOB                                  *
016000     EXIT PROGRAM.
016100
016200*----------------------------------------------------------------*
016300*    1000-INICIAR-PROGRAMA                                       *
016400*    DEJA LA SALIDA EN BLANCO Y CARGA LA TABLA DE DIAS POR MES.   *
016500*    LA TABLA SE RECARGA EN CADA LLAMADA PORQUE ESTE MODULO NO    *
016600*    TIENE NINGUNA GARANTIA DE QUE EL STORAGE VENGA LIMPIO ENTRE  *
016700*    UNA INVOCACION Y LA SIGUIENTE SEGUN COMO LO LINKEE EL JOB    *
016800*----------------------------------------------------------------*
016900 1000-INICIAR-PROGRAMA.
017000
017100*    CONTADOR DE TRAZA, SOLO TIENE SENTIDO SI EL UPSI-0 DE        *
017200*    TRAZA ESTA ENCENDIDO; SE ACUMULA IGUAL AUNQUE ESTE APAGADO   *
017300     ADD 1 TO WS-CONTADOR-LLAMADAS.
017400     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-SISTEMA-8.
017500     MOVE SPACES TO LK-VALIDACION-O.
017600     MOVE SPACES TO LK-MOTIVO-ERROR-O.
017700
017800*    CANTIDAD DE DIAS DE CADA MES EN UN ANIO COMUN. FEBRERO       *
017900*    QUEDA EN 28 AQUI; EL CASO BISIESTO SE TRATA APARTE           *
018000     MOVE 31 TO WS-DM-ENE.
018100     MOVE 28 TO WS-DM-FEB.
018200     MOVE 31 TO WS-DM-MAR.
018300     MOVE 30 TO WS-DM-ABR.
018400     MOVE 31 TO WS-DM-MAY.
018500     MOVE 30 TO WS-DM-JUN.
018600     MOVE 31 TO WS-DM-JUL.
018700     MOVE 31 TO WS-DM-AGO.
018800     MOVE 30 TO WS-DM-SEP.
018900     MOVE 31 TO WS-DM-OCT.
019000     MOVE 30 TO WS-DM-NOV.
019100     MOVE 31 TO WS-DM-DIC.
019200
019300*    -FIN ES SOLO UN EXIT; EL PERFORM THRU DEL LLAMADOR SALE      *
019400*    ACA SIN NECESIDAD DE GO TO NI DE UN SEGUNDO PARRAFO          *
019500 1000-INICIAR-PROGRAMA-FIN.
019600     EXIT.
019700
019800*----------------------------------------------------------------*
019900*    2000-VALIDAR-FECHA                                          *
020000*    TRES CHEQUEOS EN CASCADA: ANIO PRESENTE, MES EN RANGO,       *
020100*    DIA VALIDO PARA EL MES (CON LA EXCEPCION DE FEBRERO          *
020200*    BISIESTO). EL PRIMER CHEQUEO QUE FALLA DEJA FIJADO EL        *
020300*    MOTIVO Y LOS SIGUIENTES SE OMITEN PORQUE VALIDACION-OK       *
020400*    YA QUEDO EN 'N'                                              *
020500*----------------------------------------------------------------*
020600 2000-VALIDAR-FECHA.
020700
020800     SET VALIDACION-OK TO TRUE.
020900
021000*    EL ANIO LLEGA EN 4 DIGITOS DESDE LA REVISION DE FIN DE       *
021100*    SIGLO; SI VIENE EN CERO ES QUE EL LLAMADOR NO LO CARGO       *
021200     IF LK-AAAA-I = ZEROES
021300         SET VALIDACION-NOTOK TO TRUE
021400         MOVE 'FEC-001' TO LK-COD-ERROR-O
021500         MOVE 'ANIO EN CERO O AUSENTE' TO LK-DES-ERROR-O
021600     END-IF.
021700
021800     IF VALIDACION-OK
021900        AND (LK-MM-I < 1 OR LK-MM-I > 12)
022000         SET VALIDACION-NOTOK TO TRUE
022100         MOVE 'FEC-002' TO LK-COD-ERROR-O
022200         MOVE 'MES FUERA DE RANGO 01-12' TO LK-DES-ERROR-O
022300     END-IF.
022400
022500*    SOLO SE LLEGA AQUI SI ANIO Y MES PASARON. SE DETERMINA       *
022600*    BISIESTO ANTES DE MIRAR EL DIA PORQUE FEBRERO LO NECESITA    *
022700     IF VALIDACION-OK
022800         PERFORM 2100-DETERMINAR-BISIESTO
022900            THRU 2100-DETERMINAR-BISIESTO-FIN
023000         SET IX-MES TO LK-MM-I
023100         IF ANIO-BISIESTO AND LK-MM-I = 02
023200*            FEBRERO BISIESTO ADMITE HASTA EL DIA 29, LA TABLA
023300*            DE DIAS-POR-MES SIEMPRE TIENE 28 PARA ESTE CASO
023400             IF LK-DD-I < 1 OR LK-DD-I > 29
023500                 SET VALIDACION-NOTOK TO TRUE
023600                 MOVE 'FEC-003' TO LK-COD-ERROR-O
023700                 MOVE 'DIA FUERA DE RANGO PARA FEBRERO BISIESTO'
023800                      TO LK-DES-ERROR-O
023900             END-IF
024000         ELSE
024100*            CUALQUIER OTRO MES (O FEBRERO NO BISIESTO) SE MIDE
024200*            CONTRA LA TABLA, INDEXADA POR IX-MES
024300             IF LK-DD-I < 1 OR LK-DD-I > WS-DIAS-MES-VAL(IX-MES)
024400                 SET VALIDACION-NOTOK TO TRUE
024500                 MOVE 'FEC-004' TO LK-COD-ERROR-O
024600                 MOVE 'DIA FUERA DE RANGO PARA EL MES'
024700                      TO LK-DES-ERROR-O
024800             END-IF
024900         END-IF
025000     END-IF.
025100
025200*    LA SALIDA SE ARMA AL FINAL, UNA SOLA VEZ, A PARTIR DEL       *
025300*    88-LEVEL INTERNO -- EL LLAMADOR NUNCA VE EL 88-LEVEL         *
025400     IF VALIDACION-OK
025500         MOVE 'S' TO LK-VALIDACION-O
025600     ELSE
025700         MOVE 'N' TO LK-VALIDACION-O
025800     END-IF.
025900
026000*    IDEM 1000- , SOLO UN EXIT PARA CERRAR EL RANGO DEL PERFORM   *
026100*    THRU INVOCADO DESDE EL PARRAFO PRINCIPAL                    *
026200 2000-VALIDAR-FECHA-FIN.
026300     EXIT.
026400
026500*----------------------------------------------------------------*
026600*    2100-DETERMINAR-BISIESTO                                    *
026700*    UN ANIO ES BISIESTO SI ES DIVISIBLE POR 4, SALVO QUE SEA     *
026800*    DIVISIBLE POR 100 Y NO POR 400 (REGLA GREGORIANA COMPLETA).  *
026900*    SE RESUELVE CON TRES DIVIDE Y UN IF ANIDADO EN VEZ DE UNA    *
027000*    FUNCION INTRINSECA, QUE ESTE SHOP NO USA                     *
027100*----------------------------------------------------------------*
027200 2100-DETERMINAR-BISIESTO.
027300
027400     SET ANIO-NO-BISIESTO TO TRUE.
027500*    LOS TRES RESTOS SE SACAN DE UNA SOLA VEZ, NO HACE FALTA
027600*    ANIDAR LOS DIVIDE PORQUE EL ANIO DE ENTRADA NO CAMBIA
027700     DIVIDE LK-AAAA-I BY 4   GIVING WS-COCIENTE-AUX
027800                             REMAINDER WS-RESTO-4.
027900     DIVIDE LK-AAAA-I BY 100 GIVING WS-COCIENTE-AUX
028000                             REMAINDER WS-RESTO-100.
028100     DIVIDE LK-AAAA-I BY 400 GIVING WS-COCIENTE-AUX
028200                             REMAINDER WS-RESTO-400.
028300
028400*    DIVISIBLE POR 4 Y NO POR 100 -> BISIESTO DIRECTO. DIVISIBLE
028500*    POR 4 Y POR 100 -> SOLO BISIESTO SI TAMBIEN ES DIVISIBLE
028600*    POR 400 (1900 NO FUE BISIESTO, 2000 SI LO FUE)
028700*    RESTO DE DIVIDIR POR 4 DISTINTO DE CERO -> NO ES BISIESTO,   *
028800*    SE DEJA EL VALOR 'N' QUE YA SE FIJO ARRIBA Y NO SE ENTRA     *
028900*    A NINGUNA DE LAS RAMAS DE ABAJO                              *
029000     IF WS-RESTO-4 = 0
029100         IF WS-RESTO-100 NOT = 0
029200*            DIVISIBLE POR 4 Y NO POR 100: BISIESTO SIN DUDA      *
029300             SET ANIO-BISIESTO TO TRUE
029400         ELSE
029500*            DIVISIBLE POR 100: SOLO BISIESTO SI TAMBIEN LO ES    *
029600*            POR 400, SI NO SE QUEDA EN 'N'                      *
029700             IF WS-RESTO-400 = 0
029800                 SET ANIO-BISIESTO TO TRUE
029900             END-IF
030000         END-IF
030100     END-IF.
030200
030300*    CIERRE DEL PARRAFO. WS-BANDERA-BISIESTO QUEDA FIJADA PARA    *
030400*    QUE 2000-VALIDAR-FECHA LA LEA POR EL 88-LEVEL ANIO-BISIESTO  *
030500 2100-DETERMINAR-BISIESTO-FIN.
030600     EXIT.
030700
030800*    FIN DE PROGRAMA. NO HAY SECCIONES DE CIERRE DE ARCHIVO       *
030900*    PORQUE ESTE MODULO NO ABRE NINGUNO                           *
031000 END PROGRAM VALFECVT.
