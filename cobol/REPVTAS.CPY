000100*----------------------------------------------------------------*
000200*  REPVTAS.CPY                                                   *
000300*  LINEAS DEL REPORTE DE VENTAS: DETALLE, RESUMEN Y DESGLOSES    *
000400*  CADA GRUPO SE ARMA POR SEPARADO Y SE MUEVE A LA LINEA DE      *
000500*  SALIDA DEL ARCHIVO RPTVTA ANTES DE ESCRIBIRLA                 *
000600*----------------------------------------------------------------*
000700*    HISTORIAL DE CAMBIOS                                        *
000800*    11/06/1986 RGB TP1-02  VERSION ORIGINAL (LINEAS DE RESUMEN   *
000850*               DE CONSUMOS, PREDECESOR DE ESTE ARCHIVO)          *
000900*    03/02/1998 CDP TCK-142 REDISEQADO P/LISTADO DE VENTAS       *
001000*    17/11/1999 SUR TCK-211 AGREGADO DESGLOSE POR FECHA          *
001100*----------------------------------------------------------------*
001200 01  WS-SALIDA-REPORTE.
001300     05  WS-REP-SEPARADOR          PIC X(120) VALUE ALL '-'.
001400
001500     05  WS-REP-TITULO.
001600         10  FILLER                PIC X(28)
001700                             VALUE 'REPORTE DE VENTAS - DETALLE'.
001800         10  FILLER                PIC X(22)   VALUE SPACES.
001900         10  FILLER                PIC X(15)
002000                             VALUE 'FECHA CORRIDA: '.
002100         10  WS-REP-TIT-FECHA.
002200             15  WS-REP-TIT-DIA    PIC 9(02).
002300             15  FILLER            PIC X       VALUE '/'.
002400             15  WS-REP-TIT-MES    PIC 9(02).
002500             15  FILLER            PIC X       VALUE '/'.
002600             15  WS-REP-TIT-ANIO   PIC 9(04).
002700
002800     05  WS-REP-ENCABEZADO-COL.
002900         10  FILLER                PIC X(10)  VALUE 'FECHA'.
003000         10  FILLER                PIC X(01)  VALUE SPACE.
003100         10  FILLER                PIC X(25)  VALUE 'CLIENTE'.
003200         10  FILLER                PIC X(20)  VALUE 'PRODUCTO'.
003300         10  FILLER                PIC X(12)  VALUE 'COSTO UNIT'.
003400         10  FILLER                PIC X(12)  VALUE 'PRECIO UNIT'.
003500         10  FILLER                PIC X(05)  VALUE 'CANT.'.
003600         10  FILLER                PIC X(14)  VALUE 'TOTAL'.
003700         10  FILLER                PIC X(14)  VALUE 'GANANCIA'.
003800         10  FILLER                PIC X(08)  VALUE 'MARGEN %'.
003900
004000     05  WS-REP-DETALLE.
004100         10  WS-REP-DET-FECHA      PIC X(10).
004200         10  FILLER                PIC X       VALUE SPACE.
004300         10  WS-REP-DET-NOMBRE     PIC X(25).
004400         10  WS-REP-DET-PRODUCTO   PIC X(20).
004500         10  WS-REP-DET-COSTO      PIC ZZZZ,ZZ9.99-.
004600         10  WS-REP-DET-PRECIO     PIC ZZZZZZZ9.99-.
004700         10  WS-REP-DET-CANTIDAD   PIC ZZZZ9.
004800         10  WS-REP-DET-TOTAL      PIC Z(9)9.99-.
004900         10  WS-REP-DET-GANANCIA   PIC Z(9)9.99-.
005000         10  WS-REP-DET-MARGEN     PIC Z(4)9.9-.
005100
005200     05  WS-REP-PIE.
005300         10  FILLER                PIC X(20)
005400                             VALUE 'GANANCIA TOTAL:'.
005500         10  WS-REP-PIE-GANANCIA   PIC Z(9)9.99-.
005600         10  FILLER                PIC X(50)   VALUE SPACES.
005700
005800     05  WS-REP-RES-TITULO         PIC X(40)
005900                             VALUE 'RESUMEN GENERAL'.
006000
006100     05  WS-REP-RES-1.
006200         10  FILLER                PIC X(30)
006300                             VALUE 'VENTAS TOTALES (INGRESOS): $'.
006400         10  WS-REP-RES-1-VALOR    PIC Z(9)9.99-.
006500         10  FILLER                PIC X(40)   VALUE SPACES.
006600
006700     05  WS-REP-RES-2.
006800         10  FILLER                PIC X(30)
006900                             VALUE 'COSTO TOTAL: $'.
007000         10  WS-REP-RES-2-VALOR    PIC Z(9)9.99-.
007100         10  FILLER                PIC X(40)   VALUE SPACES.
007200
007300     05  WS-REP-RES-3.
007400         10  FILLER                PIC X(30)
007500                             VALUE 'GANANCIA TOTAL: $'.
007600         10  WS-REP-RES-3-VALOR    PIC Z(9)9.99-.
007700         10  FILLER                PIC X(40)   VALUE SPACES.
007800
007900     05  WS-REP-RES-4.
008000         10  FILLER                PIC X(30)
008100                             VALUE 'MARGEN GENERAL: '.
008200         10  WS-REP-RES-4-VALOR    PIC Z(4)9.9-.
008300         10  FILLER                PIC X(01)   VALUE '%'.
008400         10  FILLER                PIC X(44)   VALUE SPACES.
008500
008600     05  WS-REP-RES-5.
008700         10  FILLER                PIC X(30)
008800                             VALUE 'UNIDADES VENDIDAS: '.
008900         10  WS-REP-RES-5-VALOR    PIC Z(6)9.
009000         10  FILLER                PIC X(44)   VALUE SPACES.
009100
009200     05  WS-REP-RES-6.
009300         10  FILLER                PIC X(30)
009400                             VALUE 'CANTIDAD DE VENTAS: '.
009500         10  WS-REP-RES-6-VALOR    PIC Z(6)9.
009600         10  FILLER                PIC X(44)   VALUE SPACES.
009700
009800     05  WS-REP-DESGLOSE-TITULO-PROD PIC X(60)
009900                VALUE 'DESGLOSE DE GANANCIA POR PRODUCTO (TOP 5)'.
010000
010100     05  WS-REP-DESGLOSE-PROD.
010200         10  WS-REP-DESG-PROD-NOMBRE   PIC X(20).
010300         10  FILLER                PIC X       VALUE SPACE.
010400         10  WS-REP-DESG-PROD-GANANCIA PIC Z(9)9.99-.
010500         10  FILLER                PIC X       VALUE SPACE.
010600         10  WS-REP-DESG-PROD-PORC PIC Z(3)9.9-.
010700         10  FILLER                PIC X       VALUE '%'.
010800
010900     05  WS-REP-DESGLOSE-TITULO-FECHA PIC X(60)
011000                    VALUE 'DESGLOSE DE GANANCIA POR FECHA'.
011100
011200     05  WS-REP-DESGLOSE-FECHA.
011300         10  WS-REP-DESG-FEC-FECHA     PIC X(10).
011400         10  FILLER                PIC X       VALUE SPACE.
011500         10  WS-REP-DESG-FEC-GANANCIA  PIC Z(9)9.99-.
011600         10  FILLER                PIC X       VALUE SPACE.
011700         10  WS-REP-DESG-FEC-PORC  PIC Z(3)9.9-.
011800         10  FILLER                PIC X       VALUE '%'.
011900
012000     05  WS-REP-SIN-DATOS          PIC X(40)  VALUE 'SIN DATOS'.
012100
012200     05  FILLER                    PIC X(20)  VALUE SPACES.
