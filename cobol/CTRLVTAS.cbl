000100******************************************************************
000200* PROGRAM-ID: CTRLVTAS                                           *
000300* AUTHOR:     S. URDANETA                                        *
000400* INSTALLATION: DEPTO. SISTEMAS - CONTROL DE VENTAS              *
000500* DATE-WRITTEN: 30/09/1985                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY:   CONFIDENCIAL - USO INTERNO                         *
000800*----------------------------------------------------------------*
000900* PROGRAMA PRINCIPAL DEL CONTROL DE VENTAS. LEE EL MAESTRO DE     *
001000* VENTAS, DESCARTA LOS REGISTROS INVALIDOS (FECHA O IMPORTES),    *
001100* APLICA UN FILTRO OPCIONAL POR RANGO DE FECHAS, LISTA EL DETALLE *
001200* DE LAS VENTAS DENTRO DEL RANGO Y EMITE UN RESUMEN GENERAL MAS   *
001300* DOS DESGLOSES DE GANANCIA: POR PRODUCTO (TOP 5) Y POR FECHA.    *
001400*----------------------------------------------------------------*
001500*    HISTORIAL DE CAMBIOS                                        *
001600*    30/09/1985 RGB TP1-00  VERSION ORIGINAL (SISTEMA DE          TP1-00  
001700*               CONSUMOS DE TARJETA, PREDECESOR DE ESTE MODULO)   *
001800*    17/04/1987 SUR TCK-009 REESCRITO PARA EL LEDGER DE VENTAS,   TCK-009 
001900*               SE QUITA EL CALCULO DE DESCUENTO POR TARJETA      *
002000*    05/11/1989 NCB TCK-047 SE AGREGA EL FILTRO POR RANGO DE      TCK-047 
002100*               FECHAS (WS-PARAM-DESDE / WS-PARAM-HASTA)          *
002200*    22/02/1993 CDP TCK-076 SE AGREGA EL DESGLOSE DE GANANCIA     TCK-076 
002300*               POR PRODUCTO (TOP 5)                              *
002400*    14/08/1996 RGA TCK-108 SE AGREGA EL DESGLOSE DE GANANCIA     TCK-108 
002500*               POR FECHA, EN ORDEN ASCENDENTE                    *
002600*    20/01/1999 SUR TCK-152 REVISION FIN DE SIGLO (Y2K)           TCK-152
002700*    06/09/1999 NCB TCK-168 WS-SUMA-TOP5 Y WS-ORD-PASADA PASAN    TCK-168
002800*               A NIVEL 77, NO DEBERIAN HABER QUEDADO A NIVEL 01   *
002900*----------------------------------------------------------------*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    CTRLVTAS.
003200 AUTHOR.        S. URDANETA.
003300 INSTALLATION.  DEPTO. SISTEMAS - CONTROL DE VENTAS.
003400 DATE-WRITTEN.  30/09/1985.
003500 DATE-COMPILED.
003600 SECURITY.      CONFIDENCIAL - USO INTERNO.
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS DIGITOS-VALIDOS   IS '0' THRU '9'
004300     UPSI-0 ON  STATUS IS SW-TRAZA-ACTIVADA
004400     UPSI-0 OFF STATUS IS SW-TRAZA-DESACTIVADA.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT ENT-VENTAS
005000         ASSIGN TO VENTAS
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-VENTAS.
005300
005400     SELECT SAL-REPORTE
005500         ASSIGN TO RPTVTA
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-REPORTE.
005800
005900*----------------------------------------------------------------*
006000 DATA DIVISION.
006100
006200 FILE SECTION.
006300
006400 FD  ENT-VENTAS.
006500     COPY VENTAS.
006600
006700 FD  SAL-REPORTE.
006800 01  SAL-LINEA-REPORTE                PIC X(120).
006900
007000*----------------------------------------------------------------*
007100 WORKING-STORAGE SECTION.
007200
007300     COPY REPVTAS.
007400
007500 01  FS-STATUS.
007600*----------------------------------------------------------------*
007700*   ** FILE STATUS DEL MAESTRO DE VENTAS                         *
007800*----------------------------------------------------------------*
007900     05  FS-VENTAS                    PIC X(2).
008000         88  FS-VENTAS-OK                        VALUE '00'.
008100         88  FS-VENTAS-EOF                        VALUE '10'.
008200         88  FS-VENTAS-NFD                        VALUE '35'.
008300*----------------------------------------------------------------*
008400*   ** FILE STATUS DEL REPORTE DE VENTAS                         *
008500*----------------------------------------------------------------*
008600     05  FS-REPORTE                   PIC X(2).
008700         88  FS-REPORTE-OK                        VALUE '00'.
008800
008900*    FECHA DEL SISTEMA, PARA EL TITULO DEL REPORTE
009000 01  WS-FECHA-SISTEMA-8            PIC 9(08)   VALUE ZEROES.
009100 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA-8.
009200     05  WS-FS-ANIO                PIC 9(04).
009300     05  WS-FS-MES                 PIC 9(02).
009400     05  WS-FS-DIA                 PIC 9(02).
009500
009600*    PRIMERA LECTURA DEL MAESTRO (ENCABEZADO, SE DESCARTA)
009700 01  WS-PRIMER-REG-LEIDO           PIC X(01)   VALUE 'N'.
009800     88  ENCABEZADO-PENDIENTE                  VALUE 'N'.
009900
010000*    PARAMETROS DE FILTRO POR RANGO DE FECHAS (AAAA-MM-DD O
010100*    BLANCO SI NO SE QUIERE ACOTAR ESE EXTREMO DEL RANGO)
010200 01  WS-PARAM-DESDE                PIC X(10)   VALUE SPACES.
010300 01  WS-PARAM-DESDE-R REDEFINES WS-PARAM-DESDE.
010400     05  WS-PD-ANIO                PIC 9(04).
010500     05  FILLER                    PIC X       VALUE '-'.
010600     05  WS-PD-MES                 PIC 9(02).
010700     05  FILLER                    PIC X       VALUE '-'.
010800     05  WS-PD-DIA                 PIC 9(02).
010900
011000 01  WS-PARAM-HASTA                PIC X(10)   VALUE SPACES.
011100 01  WS-PARAM-HASTA-R REDEFINES WS-PARAM-HASTA.
011200     05  WS-PH-ANIO                PIC 9(04).
011300     05  FILLER                    PIC X       VALUE '-'.
011400     05  WS-PH-MES                 PIC 9(02).
011500     05  FILLER                    PIC X       VALUE '-'.
011600     05  WS-PH-DIA                 PIC 9(02).
011700
011800*    LOS DOS PRIMEROS SWITCHES INDICAN SI EL OPERADOR CARGO ALGUN
011900*    EXTREMO DEL RANGO (SI VINO EN BLANCO, ESE EXTREMO NO FILTRA);
012000*    EL TERCERO ES EL RESULTADO DE LA COMPARACION PARA EL REGISTRO
012100*    QUE SE ESTA PROCESANDO EN ESE MOMENTO.
012200 01  WS-SWITCH-FILTRO.
012300     05  WS-FILTRO-DESDE           PIC X(01)   VALUE 'N'.
012400         88  FILTRO-DESDE-ACTIVO              VALUE 'S'.
012500     05  WS-FILTRO-HASTA           PIC X(01)   VALUE 'N'.
012600         88  FILTRO-HASTA-ACTIVO              VALUE 'S'.
012700     05  WS-EN-RANGO               PIC X(01)   VALUE 'S'.
012800         88  DENTRO-RANGO                      VALUE 'S'.
012900         88  FUERA-RANGO                       VALUE 'N'.
013000     05  FILLER                    PIC X(03)   VALUE SPACES.
013100
013200*    RESULTADO DE VALIDACION DE UN REGISTRO DEL MAESTRO
013300 01  WS-SWITCH-VENTA               PIC X(01)   VALUE 'S'.
013400     88  VENTA-VALIDA                          VALUE 'S'.
013500     88  VENTA-INVALIDA                         VALUE 'N'.
013600
013700*    AREA DE COMUNICACION CON VALFECVT
013800 01  WS-AREA-VALFECVT.
013900     05  WS-VF-ENTRADA.
014000         10  WS-VF-FEC-I.
014100             15  WS-VF-DD-I        PIC 9(02).
014200             15  WS-VF-MM-I        PIC 9(02).
014300             15  WS-VF-AAAA-I      PIC 9(04).
014400     05  WS-VF-SALIDA.
014500         10  WS-VF-VALIDACION-O    PIC X(01).
014600         10  WS-VF-MOTIVO-ERROR-O.
014700             15  WS-VF-COD-ERROR-O PIC X(08).
014800             15  WS-VF-DES-ERROR-O PIC X(60).
014900         10  FILLER                PIC X(05)  VALUE SPACES.
015000
015100*    CAMPOS CALCULADOS DE LA VENTA EN CURSO; SE RECALCULAN CADA
015200*    REGISTRO EN 2450-, NO SE ACUMULAN ACA (LOS ACUMULADOS VAN EN
015300*    WS-TOTALES-GENERALES Y EN LAS TABLAS DE PRODUCTO/FECHA)
015400 01  WS-CALC-VENTA.
015500     05  WS-CALC-TOTAL-COSTO       PIC S9(09)V9(04) VALUE ZERO.
015600     05  WS-CALC-TOTAL-PRECIO      PIC S9(09)V9(04) VALUE ZERO.
015700     05  WS-CALC-GANANCIA          PIC S9(09)V9(04) VALUE ZERO.
015800     05  WS-CALC-MARGEN            PIC S9(05)V9(01) VALUE ZERO.
015900     05  FILLER                    PIC X(05)  VALUE SPACES.
016000
016100*    ACUMULADORES GENERALES DE LA CORRIDA (CONJUNTO FILTRADO)
016200 01  WS-TOTALES-GENERALES.
016300     05  WS-TOTAL-INGRESOS         PIC S9(11)V9(04) VALUE ZERO.
016400     05  WS-TOTAL-COSTOS           PIC S9(11)V9(04) VALUE ZERO.
016500     05  WS-TOTAL-GANANCIA         PIC S9(11)V9(04) VALUE ZERO.
016600     05  WS-TOTAL-UNIDADES         PIC 9(09)  COMP  VALUE ZERO.
016700     05  WS-MARGEN-GENERAL         PIC S9(05)V9(01) VALUE ZERO.
016800     05  FILLER                    PIC X(05)  VALUE SPACES.
016900
017000*    CONTADORES DE CONTROL DE LA CORRIDA
017100 01  WS-CONTADOR-LEIDOS            PIC 9(07) COMP  VALUE ZERO.
017200 01  WS-CONTADOR-VALIDAS           PIC 9(07) COMP  VALUE ZERO.
017300 01  WS-CONTADOR-INVALIDAS         PIC 9(07) COMP  VALUE ZERO.
017400 01  WS-CONTADOR-FILTRADAS         PIC 9(07) COMP  VALUE ZERO.
017500*    MISMO TRUCO DE DIGITO-A-DIGITO QUE EN MAESTVTA PARA QUE EL
017600*    OPERADOR PUEDA LEER EL CONTADOR DE VALIDAS DIRECTAMENTE DEL
017700*    DISPLAY DE CIERRE SIN CONFUNDIRLO CON UN BINARIO EMPAQUETADO
017800 01  WS-CONTADOR-VALIDAS-D         PIC 9(07)       VALUE ZEROES.
017900 01  WS-CONTADOR-VALIDAS-D-R REDEFINES
018000                                   WS-CONTADOR-VALIDAS-D.
018100     05  WS-CV-DIGITO OCCURS 7     PIC 9.
018200
018300*    TABLA DE GANANCIA POR PRODUCTO (CATALOGO FIJO DE 7 PRODUCTOS);
018400*    LA REDEFINICION DE ABAJO PERMITE INICIALIZAR O INSPECCIONAR
018500*    CADA PRODUCTO POR SU NOMBRE DE CAMPO EN VEZ DE POR SUBINDICE
018600 01  WS-TABLA-PRODUCTOS.
018700     05  WS-TP-ENTRADA OCCURS 7 INDEXED BY IX-PROD.
018800         10  WS-TP-NOMBRE          PIC X(20).
018900         10  WS-TP-GANANCIA        PIC S9(09)V9(04) VALUE ZERO.
019000         10  FILLER                PIC X(01)  VALUE SPACE.
019100 01  WS-TABLA-PRODUCTOS-R REDEFINES WS-TABLA-PRODUCTOS.
019200     05  WS-TPI-1-NOMBRE           PIC X(20).
019300     05  FILLER                    PIC S9(09)V9(04).
019400     05  FILLER                    PIC X(01).
019500     05  WS-TPI-2-NOMBRE           PIC X(20).
019600     05  FILLER                    PIC S9(09)V9(04).
019700     05  FILLER                    PIC X(01).
019800     05  WS-TPI-3-NOMBRE           PIC X(20).
019900     05  FILLER                    PIC S9(09)V9(04).
020000     05  FILLER                    PIC X(01).
020100     05  WS-TPI-4-NOMBRE           PIC X(20).
020200     05  FILLER                    PIC S9(09)V9(04).
020300     05  FILLER                    PIC X(01).
020400     05  WS-TPI-5-NOMBRE           PIC X(20).
020500     05  FILLER                    PIC S9(09)V9(04).
020600     05  FILLER                    PIC X(01).
020700     05  WS-TPI-6-NOMBRE           PIC X(20).
020800     05  FILLER                    PIC S9(09)V9(04).
020900     05  FILLER                    PIC X(01).
021000     05  WS-TPI-7-NOMBRE           PIC X(20).
021100     05  FILLER                    PIC S9(09)V9(04).
021200     05  FILLER                    PIC X(01).
021300
021400*    ACUMULADOR SUELTO DE LA SUMA DE GANANCIA DE LOS 5 PRODUCTOS
021500*    QUE MAS GANARON, USADO SOLO PARA EL PORCENTAJE DEL DESGLOSE;
021600*    AL SER UN TOTAL INDEPENDIENTE, SIN GRUPO QUE LO CONTENGA, VA
021700*    A NIVEL 77, IGUAL QUE LOS VIEJOS ACUMULADORES DEL PROGRAMA
021800*    ANTERIOR DE CONSUMOS DE TARJETA
021900 77  WS-SUMA-TOP5                  PIC S9(11)V9(04) VALUE ZERO.
022000
022100*    SUBSCRIPT DE PASADA PARA LA ORDENACION POR BURBUJA (PRODUCTOS).
022200*    TAMBIEN SUELTO, SIN GRUPO, POR ESO SE DECLARA A NIVEL 77
022300 77  WS-ORD-PASADA                 PIC 9(01) COMP  VALUE ZERO.
022400 01  WS-TP-NOMBRE-TEMP             PIC X(20)       VALUE SPACES.
022500 01  WS-TP-GANANCIA-TEMP           PIC S9(09)V9(04) VALUE ZERO.
022600 01  WS-SWITCH-BUSQUEDA-PROD       PIC X(01)       VALUE 'N'.
022700     88  WS-PROD-ENCONTRADO                       VALUE 'S'.
022800     88  WS-PROD-NO-ENCONTRADO                    VALUE 'N'.
022900
023000*    TABLA DE GANANCIA POR FECHA DISTINTA (ARMADA DINAMICAMENTE,
023100*    UNA ENTRADA POR CADA FECHA QUE APARECE EN EL RANGO FILTRADO)
023200 01  WS-CANT-FECHAS-TABLA          PIC 9(05) COMP  VALUE ZERO.
023300 01  WS-TABLA-FECHAS.
023400     05  WS-TF-ENTRADA OCCURS 400 INDEXED BY IX-FEC.
023500         10  WS-TF-FECHA           PIC X(10).
023600         10  WS-TF-GANANCIA        PIC S9(09)V9(04) VALUE ZERO.
023700         10  FILLER                PIC X(01)  VALUE SPACE.
023800*    400 FECHAS DISTINTAS ALCANZAN SOBRADO PARA MAS DE UN ANIO
023900*    DE VENTAS DIARIAS; SI SE AGOTA, EL SUBINDICE IX-FEC SE SALE
024000*    DE RANGO Y EL PROGRAMA TERMINA CON ABEND, IGUAL QUE PASABA
024100*    EN EL SISTEMA VIEJO DE CONSUMOS
024200*
024300*    SUBSCRIPT DE PASADA DE LA ORDENACION POR BURBUJA (FECHAS).
024400*    PIC 9(03) PORQUE LA TABLA DE FECHAS ES MAS GRANDE QUE LA DE
024500*    PRODUCTOS; TAMBIEN SUELTO, TAMBIEN A NIVEL 77
024600 77  WS-ORD-PASADA-F               PIC 9(03) COMP  VALUE ZERO.
024700 01  WS-TF-FECHA-TEMP              PIC X(10)       VALUE SPACES.
024800 01  WS-TF-GANANCIA-TEMP           PIC S9(09)V9(04) VALUE ZERO.
024900 01  WS-SWITCH-BUSQUEDA-FEC        PIC X(01)       VALUE 'N'.
025000     88  WS-FEC-ENCONTRADA                        VALUE 'S'.
025100     88  WS-FEC-NO-ENCONTRADA                     VALUE 'N'.
025200
025300*----------------------------------------------------------------*
025400 PROCEDURE DIVISION.
025500*----------------------------------------------------------------*
025600
025700     PERFORM 1000-INICIAR-PROGRAMA
025800        THRU 1000-INICIAR-PROGRAMA-FIN.
025900
026000     PERFORM 2000-PROCESAR-VENTAS
026100        THRU 2000-PROCESAR-VENTAS-FIN
026200        UNTIL FS-VENTAS-EOF.
026300
026400     PERFORM 3000-FINALIZAR-PROGRAMA
026500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
026600
026700     STOP RUN.
026800
026900*----------------------------------------------------------------*
027000*    ARMA EL ENTORNO DE LA CORRIDA: ABRE ARCHIVOS, PIDE POR        *
027100*    CONSOLA EL RANGO DE FECHAS A FILTRAR E IMPRIME EL TITULO      *
027200*    DEL REPORTE SI EL MAESTRO TIENE AL MENOS UN REGISTRO          *
027300*----------------------------------------------------------------*
027400 1000-INICIAR-PROGRAMA.
027500
027600     PERFORM 1100-ABRIR-ARCHIVOS
027700        THRU 1100-ABRIR-ARCHIVOS-FIN.
027800
027900     PERFORM 1200-INICIALIZAR-VARIABLES
028000        THRU 1200-INICIALIZAR-VARIABLES-FIN.
028100
028200     IF NOT FS-VENTAS-EOF
028300         PERFORM 1300-IMPRIMIR-TITULO
028400            THRU 1300-IMPRIMIR-TITULO-FIN
028500     END-IF.
028600
028700 1000-INICIAR-PROGRAMA-FIN.
028800     EXIT.
028900
029000*----------------------------------------------------------------*
029100*    EL MAESTRO PUEDE NO EXISTIR TODAVIA (FS 35, PRIMERA CORRIDA   *
029200*    DEL SISTEMA); EN ESE CASO SE SIGUE CON UN CONJUNTO VACIO EN   *
029300*    LUGAR DE ABORTAR. CUALQUIER OTRO FILE STATUS SE AVISA PERO    *
029400*    TAMBIEN SE TRATA COMO EOF, PORQUE ESTE PROGRAMA SOLO LEE      *
029500*----------------------------------------------------------------*
029600 1100-ABRIR-ARCHIVOS.
029700
029800     OPEN INPUT ENT-VENTAS.
029900
030000     EVALUATE TRUE
030100         WHEN FS-VENTAS-OK
030200             CONTINUE
030300         WHEN FS-VENTAS-NFD
030400*            NO HAY VENTAS TODAVIA, NO ES UN ERROR                *
030500             DISPLAY 'AVISO: NO EXISTE EL MAESTRO DE VENTAS, '
030600                     'SE CONSIDERA VACIO'
030700             SET FS-VENTAS-EOF TO TRUE
030800         WHEN OTHER
030900             DISPLAY 'ERROR AL ABRIR EL MAESTRO DE VENTAS: '
031000                     FS-VENTAS
031100             SET FS-VENTAS-EOF TO TRUE
031200     END-EVALUATE.
031300
031400*    EL REPORTE SIEMPRE SE ABRE NUEVO (OUTPUT); SI YA EXISTE UNO   *
031500*    DE UNA CORRIDA ANTERIOR, SE PISA                             *
031600     OPEN OUTPUT SAL-REPORTE.
031700     IF NOT FS-REPORTE-OK
031800         DISPLAY 'ERROR AL ABRIR EL REPORTE DE VENTAS: '
031900                 FS-REPORTE
032000     END-IF.
032100
032200 1100-ABRIR-ARCHIVOS-FIN.
032300     EXIT.
032400
032500*----------------------------------------------------------------*
032600*    RECIBE LOS EXTREMOS DEL FILTRO POR CONSOLA (AAAA-MM-DD O
032700*    BLANCO). SI ALGUNO NO ES UNA FECHA DE CALENDARIO VALIDA SE
032800*    LO TOMA COMO AUSENTE. SI AMBOS ESTAN PRESENTES Y DESDE ES
032900*    POSTERIOR A HASTA, SE INTERCAMBIAN.
033000*----------------------------------------------------------------*
033100 1200-INICIALIZAR-VARIABLES.
033200
033300*    FECHA DEL SISTEMA PARA EL TITULO; EL PRIMER READ DEL          *
033400*    MAESTRO VA A SER EL ENCABEZADO FIJO, NO UNA VENTA             *
033500     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-SISTEMA-8.
033600     SET ENCABEZADO-PENDIENTE TO TRUE.
033700
033800*    CATALOGO FIJO DE PRODUCTOS PARA EL DESGLOSE DE GANANCIA POR   *
033900*    PRODUCTO (TOP 5); SI EL CATALOGO CAMBIA HAY QUE TOCAR ESTE    *
034000*    PARRAFO Y LA CANTIDAD 7 EN TODOS LOS PERFORM QUE LA USAN      *
034100     MOVE 'Flor Nacional'  TO WS-TPI-1-NOMBRE.
034200     MOVE 'Flor Gringa'    TO WS-TPI-2-NOMBRE.
034300     MOVE 'Miel'           TO WS-TPI-3-NOMBRE.
034400     MOVE 'Preroll'        TO WS-TPI-4-NOMBRE.
034500     MOVE 'Gomitas'        TO WS-TPI-5-NOMBRE.
034600     MOVE 'Snowballs'      TO WS-TPI-6-NOMBRE.
034700     MOVE 'Empanizador'    TO WS-TPI-7-NOMBRE.
034800
034900     DISPLAY 'FECHA DESDE (AAAA-MM-DD, BLANCO = SIN LIMITE): '
035000         WITH NO ADVANCING.
035100     ACCEPT WS-PARAM-DESDE FROM CONSOLE.
035200     DISPLAY 'FECHA HASTA (AAAA-MM-DD, BLANCO = SIN LIMITE): '
035300         WITH NO ADVANCING.
035400     ACCEPT WS-PARAM-HASTA FROM CONSOLE.
035500
035600*    SE EMPIEZA SUPONIENDO LOS DOS EXTREMOS ACTIVOS; SI EL         *
035700*    OPERADOR DEJO EL CAMPO EN BLANCO, O LA FECHA NO ES VALIDA     *
035800*    SEGUN VALFECVT, ESE EXTREMO SE DESACTIVA Y NO LIMITA EL RANGO *
035900     SET FILTRO-DESDE-ACTIVO TO TRUE.
036000     IF WS-PARAM-DESDE = SPACES
036100         SET WS-FILTRO-DESDE TO 'N'
036200     ELSE
036300         MOVE WS-PD-DIA   TO WS-VF-DD-I
036400         MOVE WS-PD-MES   TO WS-VF-MM-I
036500         MOVE WS-PD-ANIO  TO WS-VF-AAAA-I
036600         CALL 'VALFECVT' USING WS-AREA-VALFECVT
036700         IF WS-VF-VALIDACION-O NOT = 'S'
036800             DISPLAY 'AVISO: FECHA DESDE INVALIDA, SE IGNORA - '
036900                     WS-VF-DES-ERROR-O
037000             SET WS-FILTRO-DESDE TO 'N'
037100         END-IF
037200     END-IF.
037300
037400     SET FILTRO-HASTA-ACTIVO TO TRUE.
037500     IF WS-PARAM-HASTA = SPACES
037600         SET WS-FILTRO-HASTA TO 'N'
037700     ELSE
037800         MOVE WS-PH-DIA   TO WS-VF-DD-I
037900         MOVE WS-PH-MES   TO WS-VF-MM-I
038000         MOVE WS-PH-ANIO  TO WS-VF-AAAA-I
038100         CALL 'VALFECVT' USING WS-AREA-VALFECVT
038200         IF WS-VF-VALIDACION-O NOT = 'S'
038300             DISPLAY 'AVISO: FECHA HASTA INVALIDA, SE IGNORA - '
038400                     WS-VF-DES-ERROR-O
038500             SET WS-FILTRO-HASTA TO 'N'
038600         END-IF
038700     END-IF.
038800
038900*    SI EL OPERADOR TIPEO LOS DOS EXTREMOS AL REVES, SE ARREGLA    *
039000*    SOLO EN LUGAR DE RECHAZAR EL RANGO; SE REUTILIZA LA MISMA     *
039100*    VARIABLE TEMPORAL QUE USA LA ORDENACION DE FECHAS MAS ABAJO   *
039200     IF FILTRO-DESDE-ACTIVO AND FILTRO-HASTA-ACTIVO
039300        AND WS-PARAM-DESDE > WS-PARAM-HASTA
039400         MOVE WS-PARAM-DESDE TO WS-TF-FECHA-TEMP
039500         MOVE WS-PARAM-HASTA TO WS-PARAM-DESDE
039600         MOVE WS-TF-FECHA-TEMP TO WS-PARAM-HASTA
039700         DISPLAY 'AVISO: RANGO DE FECHAS INVERTIDO, SE INTERCAMBIA'
039800     END-IF.
039900
040000 1200-INICIALIZAR-VARIABLES-FIN.
040100     EXIT.
040200
040300*----------------------------------------------------------------*
040400*    TITULO DEL REPORTE: FECHA DE CORRIDA, SEPARADOR Y             *
040500*    ENCABEZADO DE COLUMNAS DEL DETALLE. TODOS LOS LAYOUTS DE      *
040600*    LINEA VIENEN DE REPVTAS.CPY, NO SE ARMAN EN ESTE PROGRAMA     *
040700*----------------------------------------------------------------*
040800 1300-IMPRIMIR-TITULO.
040900
041000     MOVE WS-FS-DIA  TO WS-REP-TIT-DIA.
041100     MOVE WS-FS-MES  TO WS-REP-TIT-MES.
041200     MOVE WS-FS-ANIO TO WS-REP-TIT-ANIO.
041300
041400     MOVE WS-REP-TITULO TO SAL-LINEA-REPORTE.
041500     WRITE SAL-LINEA-REPORTE.
041600     MOVE WS-REP-SEPARADOR TO SAL-LINEA-REPORTE.
041700     WRITE SAL-LINEA-REPORTE.
041800     MOVE WS-REP-ENCABEZADO-COL TO SAL-LINEA-REPORTE.
041900     WRITE SAL-LINEA-REPORTE.
042000
042100 1300-IMPRIMIR-TITULO-FIN.
042200     EXIT.
042300
042400*----------------------------------------------------------------*
042500*    PASADA PRINCIPAL SOBRE EL MAESTRO; TODO EL TRABAJO ESTA EN    *
042600*    2200-, ESTE PARRAFO SOLO LO REPITE HASTA FIN DE ARCHIVO       *
042700*----------------------------------------------------------------*
042800 2000-PROCESAR-VENTAS.
042900
043000     PERFORM 2200-LEER-VENTA
043100        THRU 2200-LEER-VENTA-FIN
043200        UNTIL FS-VENTAS-EOF.
043300
043400 2000-PROCESAR-VENTAS-FIN.
043500     EXIT.
043600
043700*----------------------------------------------------------------*
043800*    LEE UN REGISTRO DEL MAESTRO. EL PRIMERO ES EL ENCABEZADO Y   *
043900*    SE DESCARTA. LOS SIGUIENTES SE VALIDAN (FECHA VIA VALFECVT,  *
044000*    IMPORTES Y CANTIDAD NUMERICOS); SI SON VALIDOS SE LES        *
044100*    APLICA EL FILTRO DE FECHAS Y, SI QUEDAN DENTRO DEL RANGO, SE *
044200*    CALCULAN, SE DETALLAN Y SE ACUMULAN.                         *
044300*----------------------------------------------------------------*
044400 2200-LEER-VENTA.
044500
044600     READ ENT-VENTAS
044700         AT END
044800             SET FS-VENTAS-EOF TO TRUE
044900     END-READ.
045000
045100     IF NOT FS-VENTAS-EOF
045200         IF ENCABEZADO-PENDIENTE
045300*            PRIMER RENGLON DEL MAESTRO, SE DESCARTA Y SE APAGA    *
045400*            LA BANDERA; NUNCA SE VUELVE A PONER EN TRUE           *
045500             MOVE 'S' TO WS-PRIMER-REG-LEIDO
045600         ELSE
045700             ADD 1 TO WS-CONTADOR-LEIDOS
045800             SET VENTA-VALIDA TO TRUE
045900
046000*            LA FECHA SE VALIDA PRIMERO PORQUE EL RESTO DE LOS     *
046100*            CALCULOS NO TIENE SENTIDO SI LA VENTA NO ES REAL      *
046200             MOVE VTA-FEC-DIA  TO WS-VF-DD-I
046300             MOVE VTA-FEC-MES  TO WS-VF-MM-I
046400             MOVE VTA-FEC-ANIO TO WS-VF-AAAA-I
046500             CALL 'VALFECVT' USING WS-AREA-VALFECVT
046600             IF WS-VF-VALIDACION-O NOT = 'S'
046700                 SET VENTA-INVALIDA TO TRUE
046800             END-IF
046900
047000             IF VENTA-VALIDA
047100                 PERFORM 2210-CONVERTIR-IMPORTES
047200                    THRU 2210-CONVERTIR-IMPORTES-FIN
047300             END-IF
047400
047500*            UNA VENTA VALIDA TODAVIA PUEDE QUEDAR FUERA DEL       *
047600*            RANGO DE FECHAS PEDIDO; EN ESE CASO CUENTA PARA       *
047700*            #VALIDAS PERO NO PARA #FILTRADAS NI PARA LOS TOTALES  *
047800             IF VENTA-VALIDA
047900                 ADD 1 TO WS-CONTADOR-VALIDAS
048000                 MOVE WS-CONTADOR-VALIDAS TO WS-CONTADOR-VALIDAS-D
048100                 PERFORM 2300-FILTRAR-FECHA
048200                    THRU 2300-FILTRAR-FECHA-FIN
048300                 IF DENTRO-RANGO
048400                     PERFORM 2450-CALCULAR-VENTA
048500                        THRU 2450-CALCULAR-VENTA-FIN
048600                     PERFORM 2500-DETALLAR-VENTA
048700                        THRU 2500-DETALLAR-VENTA-FIN
048800                     PERFORM 2600-ACUMULAR-TOTALES
048900                        THRU 2600-ACUMULAR-TOTALES-FIN
049000                 END-IF
049100             ELSE
049200                 ADD 1 TO WS-CONTADOR-INVALIDAS
049300             END-IF
049400         END-IF
049500     END-IF.
049600
049700 2200-LEER-VENTA-FIN.
049800     EXIT.
049900
050000*----------------------------------------------------------------*
050100*    UNIT-COST, UNIT-PRICE Y QUANTITY DEBEN SER NUMERICOS EN EL   *
050200*    MAESTRO. UN REGISTRO CON ALGUNO DE ESTOS CAMPOS NO NUMERICO  *
050300*    SE DESCARTA.                                                 *
050400*----------------------------------------------------------------*
050500 2210-CONVERTIR-IMPORTES.
050600
050700     IF VTA-COSTO-UNIT NOT NUMERIC
050800        OR VTA-PRECIO-UNIT NOT NUMERIC
050900        OR VTA-CANTIDAD NOT NUMERIC
051000         SET VENTA-INVALIDA TO TRUE
051100     END-IF.
051200
051300 2210-CONVERTIR-IMPORTES-FIN.
051400     EXIT.
051500
051600*----------------------------------------------------------------*
051700*    COMPARA LA FECHA DE LA VENTA CONTRA LOS EXTREMOS ACTIVOS.     *
051800*    LAS FECHAS ESTAN EN TEXTO AAAA-MM-DD, QUE COMPARA BIEN COMO   *
051900*    CADENA PORQUE EL ANIO VA PRIMERO                             *
052000*----------------------------------------------------------------*
052100 2300-FILTRAR-FECHA.
052200
052300     SET DENTRO-RANGO TO TRUE.
052400
052500     IF FILTRO-DESDE-ACTIVO AND VTA-FECHA < WS-PARAM-DESDE
052600         SET FUERA-RANGO TO TRUE
052700     END-IF.
052800
052900*    EL SEGUNDO CHEQUEO SE SALTEA SI EL PRIMERO YA SACO LA VENTA   *
053000*    DEL RANGO, PARA NO PISAR EL MOTIVO CON OTRO INNECESARIO       *
053100     IF DENTRO-RANGO AND FILTRO-HASTA-ACTIVO
053200        AND VTA-FECHA > WS-PARAM-HASTA
053300         SET FUERA-RANGO TO TRUE
053400     END-IF.
053500
053600 2300-FILTRAR-FECHA-FIN.
053700     EXIT.
053800
053900*----------------------------------------------------------------*
054000*    TOTALES DE LA VENTA EN CURSO: COSTO, PRECIO, GANANCIA Y       *
054100*    MARGEN PORCENTUAL SOBRE EL COSTO. ESTOS CAMPOS SE RECICLAN    *
054200*    VENTA A VENTA, NO SE ACUMULAN ACA                             *
054300*----------------------------------------------------------------*
054400 2450-CALCULAR-VENTA.
054500
054600     COMPUTE WS-CALC-TOTAL-COSTO =
054700         VTA-COSTO-UNIT * VTA-CANTIDAD.
054800     COMPUTE WS-CALC-TOTAL-PRECIO =
054900         VTA-PRECIO-UNIT * VTA-CANTIDAD.
055000     COMPUTE WS-CALC-GANANCIA =
055100         WS-CALC-TOTAL-PRECIO - WS-CALC-TOTAL-COSTO.
055200
055300*    COSTO CERO (PROMOCIONES, REGALOS) NO PUEDE IR AL DENOMINADOR; *
055400*    SE DEJA EL MARGEN EN CERO EN VEZ DE ABORTAR POR DIVIDE BY 0   *
055500     IF WS-CALC-TOTAL-COSTO NOT = ZERO
055600         COMPUTE WS-CALC-MARGEN ROUNDED =
055700             (WS-CALC-GANANCIA / WS-CALC-TOTAL-COSTO) * 100
055800     ELSE
055900         MOVE ZERO TO WS-CALC-MARGEN
056000     END-IF.
056100
056200 2450-CALCULAR-VENTA-FIN.
056300     EXIT.
056400
056500*----------------------------------------------------------------*
056600*    ARMA Y ESCRIBE UNA LINEA DE DETALLE POR CADA VENTA DENTRO     *
056700*    DEL RANGO FILTRADO, CON EL LAYOUT WS-REP-DETALLE DE REPVTAS   *
056800*----------------------------------------------------------------*
056900 2500-DETALLAR-VENTA.
057000
057100     MOVE VTA-FECHA          TO WS-REP-DET-FECHA.
057200     MOVE VTA-NOMBRE         TO WS-REP-DET-NOMBRE.
057300     MOVE VTA-PRODUCTO       TO WS-REP-DET-PRODUCTO.
057400     MOVE VTA-COSTO-UNIT     TO WS-REP-DET-COSTO.
057500     MOVE VTA-PRECIO-UNIT    TO WS-REP-DET-PRECIO.
057600     MOVE VTA-CANTIDAD       TO WS-REP-DET-CANTIDAD.
057700     MOVE WS-CALC-TOTAL-PRECIO TO WS-REP-DET-TOTAL.
057800     MOVE WS-CALC-GANANCIA   TO WS-REP-DET-GANANCIA.
057900     MOVE WS-CALC-MARGEN     TO WS-REP-DET-MARGEN.
058000
058100     MOVE WS-REP-DETALLE TO SAL-LINEA-REPORTE.
058200     WRITE SAL-LINEA-REPORTE.
058300
058400 2500-DETALLAR-VENTA-FIN.
058500     EXIT.
058600
058700*----------------------------------------------------------------*
058800*    SUMA LA VENTA A LOS TOTALES GENERALES Y DISPARA LOS DOS       *
058900*    DESGLOSES (POR PRODUCTO Y POR FECHA) QUE SE IMPRIMEN AL       *
059000*    FINAL DE LA CORRIDA                                          *
059100*----------------------------------------------------------------*
059200 2600-ACUMULAR-TOTALES.
059300
059400     ADD WS-CALC-TOTAL-PRECIO TO WS-TOTAL-INGRESOS.
059500     ADD WS-CALC-TOTAL-COSTO  TO WS-TOTAL-COSTOS.
059600     ADD WS-CALC-GANANCIA     TO WS-TOTAL-GANANCIA.
059700     ADD VTA-CANTIDAD         TO WS-TOTAL-UNIDADES.
059800     ADD 1                    TO WS-CONTADOR-FILTRADAS.
059900
060000     PERFORM 2650-ACUMULAR-PRODUCTO
060100        THRU 2650-ACUMULAR-PRODUCTO-FIN.
060200
060300     PERFORM 2660-ACUMULAR-FECHA
060400        THRU 2660-ACUMULAR-FECHA-FIN.
060500
060600 2600-ACUMULAR-TOTALES-FIN.
060700     EXIT.
060800
060900*----------------------------------------------------------------*
061000*    BUSQUEDA LINEAL EN LA TABLA FIJA DE 7 PRODUCTOS (ES CHICA,    *
061100*    NO HACE FALTA NADA MAS SOFISTICADO) Y SUMA LA GANANCIA AL     *
061200*    PRODUCTO ENCONTRADO. SI EL PRODUCTO DE LA VENTA NO ESTA EN    *
061300*    EL CATALOGO, LA GANANCIA SE PIERDE PARA ESTE DESGLOSE         *
061400*    (PERO SIGUE ENTRANDO EN LOS TOTALES GENERALES)                *
061500*----------------------------------------------------------------*
061600 2650-ACUMULAR-PRODUCTO.
061700
061800     SET WS-PROD-NO-ENCONTRADO TO TRUE.
061900
062000     PERFORM 2655-BUSCAR-PRODUCTO
062100        THRU 2655-BUSCAR-PRODUCTO-FIN
062200        VARYING IX-PROD FROM 1 BY 1
062300        UNTIL IX-PROD > 7 OR WS-PROD-ENCONTRADO.
062400
062500 2650-ACUMULAR-PRODUCTO-FIN.
062600     EXIT.
062700
062800 2655-BUSCAR-PRODUCTO.
062900
063000*    COMPARA CONTRA LA ENTRADA IX-PROD; SI COINCIDE, SUMA Y        *
063100*    PRENDE EL SWITCH PARA QUE EL PERFORM VARYING DE ARRIBA CORTE  *
063200     IF WS-TP-NOMBRE (IX-PROD) = VTA-PRODUCTO
063300         ADD WS-CALC-GANANCIA TO WS-TP-GANANCIA (IX-PROD)
063400         SET WS-PROD-ENCONTRADO TO TRUE
063500     END-IF.
063600
063700 2655-BUSCAR-PRODUCTO-FIN.
063800     EXIT.
063900
064000*----------------------------------------------------------------*
064100*    ACUMULA LA GANANCIA POR FECHA DISTINTA. SI LA FECHA NO       *
064200*    ESTABA EN LA TABLA, SE AGREGA UNA ENTRADA NUEVA.             *
064300*----------------------------------------------------------------*
064400 2660-ACUMULAR-FECHA.
064500
064600     SET WS-FEC-NO-ENCONTRADA TO TRUE.
064700
064800     IF WS-CANT-FECHAS-TABLA > 0
064900         PERFORM 2665-BUSCAR-FECHA
065000            THRU 2665-BUSCAR-FECHA-FIN
065100            VARYING IX-FEC FROM 1 BY 1
065200            UNTIL IX-FEC > WS-CANT-FECHAS-TABLA
065300               OR WS-FEC-ENCONTRADA
065400     END-IF.
065500
065600     IF WS-FEC-NO-ENCONTRADA
065700         ADD 1 TO WS-CANT-FECHAS-TABLA
065800         SET IX-FEC TO WS-CANT-FECHAS-TABLA
065900         MOVE VTA-FECHA        TO WS-TF-FECHA (IX-FEC)
066000         MOVE WS-CALC-GANANCIA TO WS-TF-GANANCIA (IX-FEC)
066100     END-IF.
066200
066300 2660-ACUMULAR-FECHA-FIN.
066400     EXIT.
066500
066600*    COMPARA CONTRA LA ENTRADA IX-FEC; SI COINCIDE, SUMA Y PRENDE  *
066700*    EL SWITCH PARA QUE EL PERFORM VARYING DE 2660- CORTE          *
066800 2665-BUSCAR-FECHA.
066900
067000     IF WS-TF-FECHA (IX-FEC) = VTA-FECHA
067100         ADD WS-CALC-GANANCIA TO WS-TF-GANANCIA (IX-FEC)
067200         SET WS-FEC-ENCONTRADA TO TRUE
067300     END-IF.
067400
067500 2665-BUSCAR-FECHA-FIN.
067600     EXIT.
067700
067800*----------------------------------------------------------------*
067900*    CIERRE DE LA CORRIDA: PIE DEL DETALLE (SI HUBO ALGUNA VENTA   *
068000*    FILTRADA), RESUMEN GENERAL Y LOS DOS DESGLOSES DE GANANCIA    *
068100*----------------------------------------------------------------*
068200 3000-FINALIZAR-PROGRAMA.
068300
068400*    EL PIE SOLO TIENE SENTIDO SI SE IMPRIMIO ALGUN DETALLE        *
068500     IF WS-CONTADOR-FILTRADAS > 0
068600         PERFORM 3100-IMPRIMIR-PIE-DETALLE
068700            THRU 3100-IMPRIMIR-PIE-DETALLE-FIN
068800     END-IF.
068900
069000     PERFORM 3300-IMPRIMIR-RESUMEN
069100        THRU 3300-IMPRIMIR-RESUMEN-FIN.
069200
069300     PERFORM 3400-DESGLOSAR-PRODUCTO
069400        THRU 3400-DESGLOSAR-PRODUCTO-FIN.
069500
069600     PERFORM 3500-DESGLOSAR-FECHA
069700        THRU 3500-DESGLOSAR-FECHA-FIN.
069800
069900     PERFORM 3900-CERRAR-ARCHIVOS
070000        THRU 3900-CERRAR-ARCHIVOS-FIN.
070100
070200 3000-FINALIZAR-PROGRAMA-FIN.
070300     EXIT.
070400
070500*----------------------------------------------------------------*
070600*    LINEA DE PIE DEBAJO DEL ULTIMO DETALLE, CON LA GANANCIA       *
070700*    ACUMULADA DEL CONJUNTO FILTRADO                               *
070800*----------------------------------------------------------------*
070900 3100-IMPRIMIR-PIE-DETALLE.
071000
071100     MOVE WS-TOTAL-GANANCIA TO WS-REP-PIE-GANANCIA.
071200     MOVE WS-REP-PIE TO SAL-LINEA-REPORTE.
071300     WRITE SAL-LINEA-REPORTE.
071400
071500 3100-IMPRIMIR-PIE-DETALLE-FIN.
071600     EXIT.
071700
071800*----------------------------------------------------------------*
071900*    SEIS LINEAS DE RESUMEN: INGRESOS, COSTOS, GANANCIA, MARGEN    *
072000*    PORCENTUAL, UNIDADES Y CANTIDAD DE VENTAS DEL CONJUNTO        *
072100*    FILTRADO. CADA LINEA USA SU PROPIO LAYOUT WS-REP-RES-n DE     *
072200*    REPVTAS PORQUE CADA VALOR TIENE UN PIC DE SALIDA DISTINTO     *
072300*----------------------------------------------------------------*
072400 3300-IMPRIMIR-RESUMEN.
072500
072600*    MISMA PROTECCION CONTRA DIVIDE BY ZERO QUE EN 2450-           *
072700     IF WS-TOTAL-COSTOS > ZERO
072800         COMPUTE WS-MARGEN-GENERAL ROUNDED =
072900             (WS-TOTAL-GANANCIA / WS-TOTAL-COSTOS) * 100
073000     ELSE
073100         MOVE ZERO TO WS-MARGEN-GENERAL
073200     END-IF.
073300
073400     MOVE WS-REP-SEPARADOR TO SAL-LINEA-REPORTE.
073500     WRITE SAL-LINEA-REPORTE.
073600     MOVE WS-REP-RES-TITULO TO SAL-LINEA-REPORTE.
073700     WRITE SAL-LINEA-REPORTE.
073800
073900*    1 DE 6: TOTAL DE INGRESOS (PRECIO * CANTIDAD) DEL RANGO       *
074000     MOVE WS-TOTAL-INGRESOS TO WS-REP-RES-1-VALOR.
074100     MOVE WS-REP-RES-1 TO SAL-LINEA-REPORTE.
074200     WRITE SAL-LINEA-REPORTE.
074300
074400*    2 DE 6: TOTAL DE COSTOS (COSTO * CANTIDAD) DEL RANGO          *
074500     MOVE WS-TOTAL-COSTOS TO WS-REP-RES-2-VALOR.
074600     MOVE WS-REP-RES-2 TO SAL-LINEA-REPORTE.
074700     WRITE SAL-LINEA-REPORTE.
074800
074900*    3 DE 6: GANANCIA = INGRESOS MENOS COSTOS                      *
075000     MOVE WS-TOTAL-GANANCIA TO WS-REP-RES-3-VALOR.
075100     MOVE WS-REP-RES-3 TO SAL-LINEA-REPORTE.
075200     WRITE SAL-LINEA-REPORTE.
075300
075400*    4 DE 6: MARGEN = GANANCIA / COSTOS, EN PORCENTAJE              *
075500     MOVE WS-MARGEN-GENERAL TO WS-REP-RES-4-VALOR.
075600     MOVE WS-REP-RES-4 TO SAL-LINEA-REPORTE.
075700     WRITE SAL-LINEA-REPORTE.
075800
075900*    5 DE 6: UNIDADES VENDIDAS EN EL RANGO, SUMA DE VTA-CANTIDAD    *
076000     MOVE WS-TOTAL-UNIDADES TO WS-REP-RES-5-VALOR.
076100     MOVE WS-REP-RES-5 TO SAL-LINEA-REPORTE.
076200     WRITE SAL-LINEA-REPORTE.
076300
076400*    6 DE 6: CANTIDAD DE VENTAS QUE ENTRARON EN EL RANGO FILTRADO   *
076500     MOVE WS-CONTADOR-FILTRADAS TO WS-REP-RES-6-VALOR.
076600     MOVE WS-REP-RES-6 TO SAL-LINEA-REPORTE.
076700     WRITE SAL-LINEA-REPORTE.
076800
076900 3300-IMPRIMIR-RESUMEN-FIN.
077000     EXIT.
077100
077200*----------------------------------------------------------------*
077300*    DESGLOSE DE GANANCIA POR PRODUCTO: SE ORDENA LA TABLA DE     *
077400*    PRODUCTOS EN FORMA DESCENDENTE POR GANANCIA Y SE MUESTRAN    *
077500*    LOS PRIMEROS 5, CON SU PORCENTAJE SOBRE LA SUMA DE ESOS 5.   *
077600*----------------------------------------------------------------*
077700 3400-DESGLOSAR-PRODUCTO.
077800
077900     MOVE WS-REP-SEPARADOR TO SAL-LINEA-REPORTE.
078000     WRITE SAL-LINEA-REPORTE.
078100     MOVE WS-REP-DESGLOSE-TITULO-PROD TO SAL-LINEA-REPORTE.
078200     WRITE SAL-LINEA-REPORTE.
078300
078400     PERFORM 3410-ORDENAR-PRODUCTOS
078500        THRU 3410-ORDENAR-PRODUCTOS-FIN.
078600
078700     MOVE ZERO TO WS-SUMA-TOP5.
078800     PERFORM 3420-SUMAR-TOP5
078900        THRU 3420-SUMAR-TOP5-FIN
079000        VARYING IX-PROD FROM 1 BY 1 UNTIL IX-PROD > 5.
079100
079200     IF WS-CONTADOR-FILTRADAS = 0 OR WS-SUMA-TOP5 NOT > ZERO
079300         MOVE WS-REP-SIN-DATOS TO SAL-LINEA-REPORTE
079400         WRITE SAL-LINEA-REPORTE
079500     ELSE
079600         PERFORM 3430-IMPRIMIR-TOP5
079700            THRU 3430-IMPRIMIR-TOP5-FIN
079800            VARYING IX-PROD FROM 1 BY 1 UNTIL IX-PROD > 5
079900     END-IF.
080000
080100 3400-DESGLOSAR-PRODUCTO-FIN.
080200     EXIT.
080300
080400*    BURBUJA CLASICA: 6 PASADAS PARA 7 ELEMENTOS (N-1), CADA        *
080500*    PASADA ACOTA UN LUGAR MAS PORQUE EL MAYOR YA QUEDO AL FRENTE   *
080600 3410-ORDENAR-PRODUCTOS.
080700
080800     PERFORM 3411-PASADA-PRODUCTOS
080900        THRU 3411-PASADA-PRODUCTOS-FIN
081000        VARYING WS-ORD-PASADA FROM 1 BY 1
081100        UNTIL WS-ORD-PASADA > 6.
081200
081300 3410-ORDENAR-PRODUCTOS-FIN.
081400     EXIT.
081500
081600 3411-PASADA-PRODUCTOS.
081700
081800     PERFORM 3412-COMPARAR-PRODUCTOS
081900        THRU 3412-COMPARAR-PRODUCTOS-FIN
082000        VARYING IX-PROD FROM 1 BY 1
082100        UNTIL IX-PROD > 7 - WS-ORD-PASADA.
082200
082300 3411-PASADA-PRODUCTOS-FIN.
082400     EXIT.
082500
082600*    SI EL VECINO DE LA DERECHA GANO MAS, SE INTERCAMBIAN LOS       *
082700*    DOS PARES NOMBRE/GANANCIA COMPLETOS, NO SOLO LA GANANCIA       *
082800 3412-COMPARAR-PRODUCTOS.
082900
083000     IF WS-TP-GANANCIA (IX-PROD) < WS-TP-GANANCIA (IX-PROD + 1)
083100         MOVE WS-TP-NOMBRE   (IX-PROD)     TO WS-TP-NOMBRE-TEMP
083200         MOVE WS-TP-GANANCIA (IX-PROD)     TO WS-TP-GANANCIA-TEMP
083300         MOVE WS-TP-NOMBRE   (IX-PROD + 1) TO WS-TP-NOMBRE (IX-PROD)
083400         MOVE WS-TP-GANANCIA (IX-PROD + 1)
083500                                    TO WS-TP-GANANCIA (IX-PROD)
083600         MOVE WS-TP-NOMBRE-TEMP    TO WS-TP-NOMBRE   (IX-PROD + 1)
083700         MOVE WS-TP-GANANCIA-TEMP  TO WS-TP-GANANCIA (IX-PROD + 1)
083800     END-IF.
083900
084000 3412-COMPARAR-PRODUCTOS-FIN.
084100     EXIT.
084200
084300*    LA TABLA YA QUEDO ORDENADA DESCENDENTE POR 3410-, ASI QUE      *
084400*    LAS PRIMERAS 5 ENTRADAS SON EL TOP 5 SIN BUSCAR NADA MAS       *
084500 3420-SUMAR-TOP5.
084600
084700     ADD WS-TP-GANANCIA (IX-PROD) TO WS-SUMA-TOP5.
084800
084900 3420-SUMAR-TOP5-FIN.
085000     EXIT.
085100
085200*    IMPRIME UNA LINEA DEL TOP 5 CON SU PORCENTAJE SOBRE LA SUMA    *
085300*    DE GANANCIA DE LOS 5 MEJORES PRODUCTOS, NO SOBRE EL TOTAL     *
085400*    GENERAL DE LA CORRIDA (ASI LO PIDE EL REPORTE GERENCIAL).     *
085500 3430-IMPRIMIR-TOP5.
085600
085700*    IX-PROD YA TRAE LA POSICION CORRECTA, PUESTA POR EL VARYING
085800*    DEL PERFORM QUE LLAMA A ESTE PARRAFO
085900     MOVE WS-TP-NOMBRE (IX-PROD) TO WS-REP-DESG-PROD-NOMBRE.
086000     MOVE WS-TP-GANANCIA (IX-PROD) TO WS-REP-DESG-PROD-GANANCIA.
086100     COMPUTE WS-REP-DESG-PROD-PORC ROUNDED =
086200         (WS-TP-GANANCIA (IX-PROD) / WS-SUMA-TOP5) * 100.
086300
086400     MOVE WS-REP-DESGLOSE-PROD TO SAL-LINEA-REPORTE.
086500     WRITE SAL-LINEA-REPORTE.
086600
086700 3430-IMPRIMIR-TOP5-FIN.
086800     EXIT.
086900
087000*----------------------------------------------------------------*
087100*    DESGLOSE DE GANANCIA POR FECHA: SE ORDENA LA TABLA DE        *
087200*    FECHAS DISTINTAS EN FORMA ASCENDENTE Y SE MUESTRAN TODAS,    *
087300*    CON SU PORCENTAJE SOBRE LA GANANCIA TOTAL DE LA CORRIDA.     *
087400*----------------------------------------------------------------*
087500 3500-DESGLOSAR-FECHA.
087600
087700     MOVE WS-REP-SEPARADOR TO SAL-LINEA-REPORTE.
087800     WRITE SAL-LINEA-REPORTE.
087900     MOVE WS-REP-DESGLOSE-TITULO-FECHA TO SAL-LINEA-REPORTE.
088000     WRITE SAL-LINEA-REPORTE.
088100
088200     PERFORM 3510-ORDENAR-FECHAS
088300        THRU 3510-ORDENAR-FECHAS-FIN.
088400
088500     IF WS-CONTADOR-FILTRADAS = 0 OR WS-TOTAL-GANANCIA NOT > ZERO
088600         MOVE WS-REP-SIN-DATOS TO SAL-LINEA-REPORTE
088700         WRITE SAL-LINEA-REPORTE
088800     ELSE
088900         PERFORM 3520-IMPRIMIR-FECHA
089000            THRU 3520-IMPRIMIR-FECHA-FIN
089100            VARYING IX-FEC FROM 1 BY 1
089200            UNTIL IX-FEC > WS-CANT-FECHAS-TABLA
089300     END-IF.
089400
089500 3500-DESGLOSAR-FECHA-FIN.
089600     EXIT.
089700
089800*    MISMA BURBUJA QUE 3410-, PERO SOBRE LA TABLA DE FECHAS; SE      *
089900*    ORDENA ASCENDENTE (LA DE PRODUCTOS SE ORDENA DESCENDENTE) PUES *
090000*    EL DESGLOSE POR FECHA VA CRONOLOGICO, NO POR GANANCIA.         *
090100 3510-ORDENAR-FECHAS.
090200
090300*    SI HAY 0 O 1 FECHA DISTINTA, YA ESTA ORDENADA, NO HACE FALTA
090400*    PASADA NINGUNA; EVITA TAMBIEN WS-ORD-PASADA-F CON LIMITE EN 0
090500     IF WS-CANT-FECHAS-TABLA > 1
090600         PERFORM 3511-PASADA-FECHAS
090700            THRU 3511-PASADA-FECHAS-FIN
090800            VARYING WS-ORD-PASADA-F FROM 1 BY 1
090900            UNTIL WS-ORD-PASADA-F > WS-CANT-FECHAS-TABLA - 1
091000     END-IF.
091100
091200 3510-ORDENAR-FECHAS-FIN.
091300     EXIT.
091400
091500*    UNA PASADA COMPLETA DE LA BURBUJA SOBRE LAS FECHAS DISTINTAS
091600 3511-PASADA-FECHAS.
091700
091800     PERFORM 3512-COMPARAR-FECHAS
091900        THRU 3512-COMPARAR-FECHAS-FIN
092000        VARYING IX-FEC FROM 1 BY 1
092100        UNTIL IX-FEC > WS-CANT-FECHAS-TABLA - WS-ORD-PASADA-F.
092200
092300 3511-PASADA-FECHAS-FIN.
092400     EXIT.
092500
092600*    COMPARA EL PAR FECHA/GANANCIA CONTRA EL VECINO DE LA DERECHA;   *
092700*    SI ESTE ES ANTERIOR EN EL CALENDARIO, SE INTERCAMBIAN LOS DOS  *
092800*    PARES COMPLETOS (IGUAL TECNICA QUE 3412- PARA PRODUCTOS).      *
092900 3512-COMPARAR-FECHAS.
093000
093100     IF WS-TF-FECHA (IX-FEC) > WS-TF-FECHA (IX-FEC + 1)
093200         MOVE WS-TF-FECHA    (IX-FEC)     TO WS-TF-FECHA-TEMP
093300         MOVE WS-TF-GANANCIA (IX-FEC)     TO WS-TF-GANANCIA-TEMP
093400         MOVE WS-TF-FECHA    (IX-FEC + 1) TO WS-TF-FECHA (IX-FEC)
093500         MOVE WS-TF-GANANCIA (IX-FEC + 1)
093600                                    TO WS-TF-GANANCIA (IX-FEC)
093700         MOVE WS-TF-FECHA-TEMP     TO WS-TF-FECHA    (IX-FEC + 1)
093800         MOVE WS-TF-GANANCIA-TEMP  TO WS-TF-GANANCIA (IX-FEC + 1)
093900     END-IF.
094000
094100 3512-COMPARAR-FECHAS-FIN.
094200     EXIT.
094300
094400*    IMPRIME UNA LINEA DEL DESGLOSE POR FECHA; EL PORCENTAJE AQUI    *
094500*    SI ES SOBRE WS-TOTAL-GANANCIA (TODA LA CORRIDA), NO SOBRE UNA  *
094600*    SUMA PARCIAL COMO EN 3430-, PORQUE SE MUESTRAN TODAS LAS       *
094700*    FECHAS Y NO SOLO UN RECORTE TOP-N.                             *
094800 3520-IMPRIMIR-FECHA.
094900
095000     MOVE WS-TF-FECHA (IX-FEC) TO WS-REP-DESG-FEC-FECHA.
095100     MOVE WS-TF-GANANCIA (IX-FEC) TO WS-REP-DESG-FEC-GANANCIA.
095200     COMPUTE WS-REP-DESG-FEC-PORC ROUNDED =
095300         (WS-TF-GANANCIA (IX-FEC) / WS-TOTAL-GANANCIA) * 100.
095400
095500     MOVE WS-REP-DESGLOSE-FECHA TO SAL-LINEA-REPORTE.
095600     WRITE SAL-LINEA-REPORTE.
095700
095800 3520-IMPRIMIR-FECHA-FIN.
095900     EXIT.
096000
096100*----------------------------------------------------------------*
096200*    CIERRE DEL PROGRAMA: SE CIERRAN LOS ARCHIVOS Y SE DEJA UN       *
096300*    RESUMEN DE CONTEO EN EL SYSOUT PARA EL OPERADOR DE TURNO,       *
096400*    UTIL PARA CUADRAR CONTRA EL CONTROL DE LOTES DEL DIA.          *
096500*----------------------------------------------------------------*
096600 3900-CERRAR-ARCHIVOS.
096700
096800     CLOSE ENT-VENTAS.
096900     CLOSE SAL-REPORTE.
097000
097100*    LOS CUATRO CONTADORES SIGUIENTES DEBEN CUADRAR ENTRE SI:
097200*    VALIDAS + INVALIDAS = LEIDOS, Y FILTRADAS <= VALIDAS
097300     DISPLAY '#REGISTROS LEIDOS DEL MAESTRO:    ' WS-CONTADOR-LEIDOS.
097400     DISPLAY '#REGISTROS VALIDOS:               '
097500             WS-CONTADOR-VALIDAS-D.
097600     DISPLAY '#REGISTROS DESCARTADOS:           '
097700             WS-CONTADOR-INVALIDAS.
097800     DISPLAY '#REGISTROS EN EL RANGO FILTRADO:  '
097900             WS-CONTADOR-FILTRADAS.
098000
098100 3900-CERRAR-ARCHIVOS-FIN.
098200     EXIT.
098300
098400 END PROGRAM CTRLVTAS.
098500
