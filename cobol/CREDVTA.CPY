000100*----------------------------------------------------------------*
000200*  CREDVTA.CPY                                                   *
000300*  LAYOUT DEL REGISTRO DE CREDENCIALES DE ACCESO AL SISTEMA      *
000400*  ARCHIVO DE UN SOLO REGISTRO (ENCABEZADO + REGISTRO)            *
000500*----------------------------------------------------------------*
000600*    HISTORIAL DE CAMBIOS                                        *
000700*    28/09/1998 NCB  TCK-171 VERSION ORIGINAL                     *
000800*----------------------------------------------------------------*
000900 01  CRD-REGISTRO-CREDENCIAL.
001000     05  CRD-USUARIO                      PIC X(20).
001100     05  CRD-CLAVE                        PIC X(20).
001200     05  FILLER                           PIC X(10)  VALUE SPACES.
