000100*----------------------------------------------------------------*
000200*  VENTAS.CPY                                                    *
000300*  LAYOUT DEL REGISTRO DE VENTAS (ARCHIVO MAESTRO DE VENTAS)      *
000400*  UNA LINEA DE ENCABEZADO SEGUIDA DE UN REGISTRO POR VENTA       *
000500*----------------------------------------------------------------*
000600*    HISTORIAL DE CAMBIOS                                        *
000700*    03/10/1985 RGB  TP1-01  VERSION ORIGINAL (LAYOUT DE CONSUMOS *
000750*               DE TARJETA, PREDECESOR DE ESTE ARCHIVO)           *
000800*    22/08/1997 NCB  TCK-118 ADAPTADO A LEDGER DE VENTAS          *
000900*    09/03/1999 SUR  TCK-204 REVISION FIN DE SIGLO (Y2K)          *
001000*----------------------------------------------------------------*
001100 01  VTA-REGISTRO-VENTA.
001200     05  VTA-FECHA                        PIC X(10).
001300     05  VTA-FECHA-R  REDEFINES VTA-FECHA.
001400         10  VTA-FEC-ANIO                 PIC 9(04).
001500         10  FILLER                       PIC X       VALUE '-'.
001600         10  VTA-FEC-MES                  PIC 9(02).
001700         10  FILLER                       PIC X       VALUE '-'.
001800         10  VTA-FEC-DIA                  PIC 9(02).
001900     05  VTA-NOMBRE                       PIC X(25).
002000     05  VTA-PRODUCTO                     PIC X(20).
002100     05  VTA-COSTO-UNIT                   PIC S9(07)V9(04).
002200     05  VTA-PRECIO-UNIT                  PIC S9(07)V9(04).
002300     05  VTA-CANTIDAD                     PIC 9(05).
002400     05  FILLER                           PIC X(05)   VALUE SPACES.
