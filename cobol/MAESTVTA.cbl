000100******************************************************************
000200* PROGRAM-ID: MAESTVTA                                           *
000300* AUTHOR:     N. BERGE                                           *
000400* INSTALLATION: DEPTO. SISTEMAS - CONTROL DE VENTAS              *
000500* DATE-WRITTEN: 04/10/1985                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY:   CONFIDENCIAL - USO INTERNO                         *
000800*----------------------------------------------------------------*
000900* SERVICIO DE GRABACION DEL MAESTRO DE VENTAS. LO LLAMA ALTAVTAS *
001000* CUANDO REGRABA EL MAESTRO COMPLETO LUEGO DE UNA ALTA VALIDADA. *
001100* TRABAJA EN TRES MODOS SEGUN LK-MODO-MAESTVTA:                  *
001200*    'A' ABRIR EL MAESTRO DE SALIDA Y GRABAR EL ENCABEZADO       *
001300*    'G' GRABAR UN REGISTRO DE VENTA (EXISTENTE O NUEVO)         *
001400*    'C' CERRAR EL MAESTRO DE SALIDA                             *
001500*----------------------------------------------------------------*
001600*    EL MAESTRO SE REGRABA COMPLETO EN CADA ALTA (NO SE INSERTA   *
001700*    UN SOLO REGISTRO EN EL MEDIO DE UN LINE SEQUENTIAL), POR ESO *
001800*    EL LLAMADOR ABRE, GRABA TODOS LOS REGISTROS EN ORDEN Y       *
001900*    RECIEN AL FINAL CIERRA                                      *
002000*----------------------------------------------------------------*
002100*    HISTORIAL DE CAMBIOS                                        *
002200*    04/10/1985 NCB TP1-00  VERSION ORIGINAL (LECTURA POR CLAVE   TP1-00  
002300*               DE UN MAESTRO DE TARJETAS HEREDADA DEL SISTEMA    *
002400*               ANTERIOR)                                         *
002500*    26/03/1987 RGA TCK-011 REESCRITO COMO SERVICIO DE GRABACION  TCK-011 
002600*               SECUENCIAL PARA EL MAESTRO DE VENTAS              *
002700*    14/09/1990 CDP TCK-054 SE AGREGA MODO DE ABRIR/CERRAR        TCK-054 
002800*               PARA QUE EL CALLER NO MANEJE EL FILE STATUS       *
002900*    08/05/1996 SUR TCK-102 CHEQUEO DE 4 DECIMALES ANTES DE       TCK-102 
003000*               GRABAR CADA IMPORTE                               *
003100*    15/01/1999 NCB TCK-149 REVISION FIN DE SIGLO (Y2K)           TCK-149 
003200*----------------------------------------------------------------*
003300 IDENTIFICATION DIVISION.
003400*    NOMBRE DEL MODULO EN LA BIBLIOTECA DE CARGA DEL SHOP         *
003500 PROGRAM-ID.    MAESTVTA.
003600 AUTHOR.        N. BERGE.
003700 INSTALLATION.  DEPTO. SISTEMAS - CONTROL DE VENTAS.
003800 DATE-WRITTEN.  04/10/1985.
003900 DATE-COMPILED.
004000 SECURITY.      CONFIDENCIAL - USO INTERNO.
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS DIGITOS-VALIDOS   IS '0' THRU '9'
004700*    TRAZA DE MODO/RESULTADO, ENCENDIDA DESDE EL JCL DEL LLAMADOR *
004800     UPSI-0 ON  STATUS IS SW-TRAZA-ACTIVADA
004900     UPSI-0 OFF STATUS IS SW-TRAZA-DESACTIVADA.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400*    EL MAESTRO DE VENTAS ES LINE SEQUENTIAL, NO INDEXADO; LA     *
005500*    CLAVE DE BUSQUEDA VSAM DEL SISTEMA VIEJO NO APLICA MAS       *
005600     SELECT SAL-MAESTRO-VENTAS
005700         ASSIGN TO VENTAS
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-MAESTRO-VENTAS.
006000
006100*----------------------------------------------------------------*
006200 DATA DIVISION.
006300
006400 FILE SECTION.
006500
006600 FD  SAL-MAESTRO-VENTAS.
006700     COPY VENTAS.
006800
006900*----------------------------------------------------------------*
007000 WORKING-STORAGE SECTION.
007100
007200 01  FS-STATUS.
007300*----------------------------------------------------------------*
007400*   ** FILE STATUS DEL MAESTRO DE VENTAS                         *
007500*----------------------------------------------------------------*
007600     05  FS-MAESTRO-VENTAS            PIC X(2).
007700*            '00' GRABACION O APERTURA CORRECTA                  *
007800         88  FS-MAESTRO-VENTAS-OK               VALUE '00'.
007900*            '10' FIN DE ARCHIVO, NO SE USA EN ESTE MODULO PORQUE *
008000*            AQUI SOLO SE ESCRIBE, NUNCA SE LEE EL MAESTRO        *
008100         88  FS-MAESTRO-VENTAS-EOF              VALUE '10'.
008200*            '35' ARCHIVO NO ENCONTRADO AL ABRIR                 *
008300         88  FS-MAESTRO-VENTAS-NFD               VALUE '35'.
008400
008500*    FECHA DEL SISTEMA, PARA EL ENCABEZADO DEL MAESTRO            *
008600 01  WS-FECHA-SISTEMA-8            PIC 9(08)   VALUE ZEROES.
008700 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA-8.
008800     05  WS-FS-ANIO                PIC 9(04).
008900     05  WS-FS-MES                 PIC 9(02).
009000     05  WS-FS-DIA                 PIC 9(02).
009100
009200*    CANTIDAD DE REGISTROS GRABADOS EN ESTA CORRIDA. DECLARADO A  *
009300*    NIVEL 77 PORQUE ES UN CONTADOR SUELTO QUE NO INTEGRA NINGUN  *
009400*    GRUPO; SE VUELCA A WS-CONTADOR-GRABADOS-D SOLO PARA PODER    *
009500*    MOSTRARLO EN EL DISPLAY DEL CIERRE (EL COMP NO SE MUESTRA    *
009600*    BIEN EN UN DISPLAY DE PANTALLA)                              *
009700 77  WS-CONTADOR-GRABADOS          PIC 9(05) COMP  VALUE ZERO.
009800 01  WS-CONTADOR-GRABADOS-D        PIC 9(05)       VALUE ZEROES.
009900 01  WS-CONTADOR-GRABADOS-D-R REDEFINES
010000                                   WS-CONTADOR-GRABADOS-D.
010100     05  WS-CG-DIGITO OCCURS 5     PIC 9.
010200
010300*    ENCABEZADO DEL MAESTRO DE VENTAS (PRIMER RENGLON DEL         *
010400*    ARCHIVO). SE GRABA UNA SOLA VEZ, EN 1000-ABRIR-MAESTRO       *
010500 01  WS-ENCABEZADO-MAESTRO.
010600     05  FILLER                    PIC X(10)  VALUE 'FECHA'.
010700     05  FILLER                    PIC X(25)  VALUE 'NOMBRE'.
010800     05  FILLER                    PIC X(20)  VALUE 'PRODUCTO'.
010900     05  FILLER                    PIC X(11)  VALUE 'COSTO-UNIT'.
011000     05  FILLER                    PIC X(11)  VALUE 'PRECIO-UNIT'.
011100     05  FILLER                    PIC X(05)  VALUE 'CANT'.
011200     05  FILLER                    PIC X(05)  VALUE SPACES.
011300
011400*    CHEQUEO DE 4 DECIMALES SOBRE EL IMPORTE A GRABAR. SE MUEVE   *
011500*    COSTO Y LUEGO PRECIO A ESTA MISMA AREA ANTES DE GRABAR CADA  *
011600*    UNO, SOLO PARA FORZAR EL TRUNCADO A 4 DECIMALES SI VINIERA   *
011700*    CON MAS PRECISION DESDE EL LLAMADOR                          *
011800 01  WS-IMPORTE-CHEQUEO             PIC S9(07)V9(04) VALUE ZERO.
011900 01  WS-IMPORTE-CHEQUEO-R REDEFINES WS-IMPORTE-CHEQUEO.
012000     05  WS-IMP-CHK-ENTERO          PIC S9(07).
012100     05  WS-IMP-CHK-DECIMAL         PIC 9(04).
012200
012300 LINKAGE SECTION.
012400*    AREA DE COMUNICACION CON ALTAVTAS. EL MODO SE FIJA ANTES     *
012500*    DE CADA CALL; LK-VENTA-GRABAR SOLO SE USA EN MODO 'G'        *
012600 01  LK-MAESTVTA.
012700     05  LK-MODO-MAESTVTA           PIC X(01).
012800*            MODO 'A': EL LLAMADOR LO USA UNA SOLA VEZ AL INICIO  *
012900         88  LK-MODO-ABRIR                     VALUE 'A'.
013000*            MODO 'G': UNA VEZ POR CADA REGISTRO A REGRABAR       *
013100         88  LK-MODO-GRABAR                    VALUE 'G'.
013200*            MODO 'C': UNA SOLA VEZ AL FINAL DE LA CORRIDA        *
013300         88  LK-MODO-CERRAR                    VALUE 'C'.
013400     05  LK-RESULTADO-MAESTVTA      PIC X(01).
013500         88  LK-RESULTADO-OK                   VALUE 'S'.
013600         88  LK-RESULTADO-ERROR                VALUE 'N'.
013700*        DATOS DE LA VENTA A GRABAR, MISMA FORMA QUE EL REGISTRO  *
013800*        DEL MAESTRO PERO SIN LA REDEFINICION DE FECHA            *
013900     05  LK-VENTA-GRABAR.
014000         10  LKG-FECHA              PIC X(10).
014100         10  LKG-NOMBRE             PIC X(25).
014200         10  LKG-PRODUCTO           PIC X(20).
014300         10  LKG-COSTO-UNIT         PIC S9(07)V9(04).
014400         10  LKG-PRECIO-UNIT        PIC S9(07)V9(04).
014500         10  LKG-CANTIDAD           PIC 9(05).
014600     05  FILLER                     PIC X(05)  VALUE SPACES.
014700
014800*----------------------------------------------------------------*
014900 PROCEDURE DIVISION USING LK-MAESTVTA.
015000*----------------------------------------------------------------*
015100
015200*    UN SOLO EVALUATE DESPACHA SEGUN EL MODO RECIBIDO; SI LLEGA   *
015300*    UN MODO QUE NO ES NINGUNO DE LOS TRES, SE DEVUELVE ERROR SIN *
015400*    TOCAR NINGUN ARCHIVO (EL CALLER SE EQUIVOCO DE VALOR)        *
015500     EVALUATE TRUE
015600         WHEN LK-MODO-ABRIR
015700              PERFORM 1000-ABRIR-MAESTRO
015800                 THRU 1000-ABRIR-MAESTRO-FIN
015900         WHEN LK-MODO-GRABAR
016000              PERFORM 2000-GRABAR-VENTA
016100                 THRU 2000-GRABAR-VENTA-FIN
016200         WHEN LK-MODO-CERRAR
016300              PERFORM 3000-CERRAR-MAESTRO
016400                 THRU 3000-CERRAR-MAESTRO-FIN
016500         WHEN OTHER
016600              SET LK-RESULTADO-ERROR TO TRUE
016700     END-EVALUATE.
016800
016900*    EXIT PROGRAM, NO STOP RUN: ESTE MODULO VUELVE SIEMPRE AL     *
017000*    LLAMADOR, NUNCA TERMINA EL JOB POR SI MISMO                  *
017100     EXIT PROGRAM.
017200
017300*----------------------------------------------------------------*
017400*    1000-ABRIR-MAESTRO                                          *
017500*    ABRE EL MAESTRO EN MODO SALIDA (SE REESCRIBE COMPLETO) Y     *
017600*    GRABA EL ENCABEZADO FIJO COMO PRIMER RENGLON DEL ARCHIVO     *
017700*----------------------------------------------------------------*
017800 1000-ABRIR-MAESTRO.
017900
018000     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-SISTEMA-8.
018100     MOVE ZERO TO WS-CONTADOR-GRABADOS.
018200
018300*    OPEN OUTPUT TRUNCA CUALQUIER CONTENIDO ANTERIOR DEL ARCHIVO  *
018400*    VENTAS; ESO ES INTENCIONAL, EL MAESTRO SIEMPRE SE REGRABA    *
018500*    DE CERO CON TODOS LOS REGISTROS VIGENTES                     *
018600     OPEN OUTPUT SAL-MAESTRO-VENTAS.
018700
018800     EVALUATE TRUE
018900         WHEN FS-MAESTRO-VENTAS-OK
019000              MOVE WS-ENCABEZADO-MAESTRO TO VTA-REGISTRO-VENTA
019100              WRITE VTA-REGISTRO-VENTA
019200              SET LK-RESULTADO-OK TO TRUE
019300         WHEN OTHER
019400              DISPLAY 'ERROR AL ABRIR EL MAESTRO DE VENTAS'
019500              DISPLAY 'FILE STATUS: ' FS-MAESTRO-VENTAS
019600              SET LK-RESULTADO-ERROR TO TRUE
019700     END-EVALUATE.
019800
019900*    SOLO UN EXIT; EL RANGO DEL PERFORM THRU TERMINA ACA          *
020000 1000-ABRIR-MAESTRO-FIN.
020100     EXIT.
020200
020300*----------------------------------------------------------------*
020400*    2000-GRABAR-VENTA                                           *
020500*    PASA LOS CAMPOS RECIBIDOS POR LINKAGE AL REGISTRO DEL        *
020600*    MAESTRO Y LO ESCRIBE. EL CHEQUEO DE 4 DECIMALES SE HACE      *
020700*    MOVIENDO COSTO Y PRECIO A WS-IMPORTE-CHEQUEO (SOLO PARA      *
020800*    FORZAR EL TRUNCADO SEGUN LA PIC, NO SE REPORTA ERROR AQUI;   *
020900*    LA VALIDACION DE FORMATO YA LA HIZO ALTAVTAS ANTES DEL CALL) *
021000*----------------------------------------------------------------*
021100 2000-GRABAR-VENTA.
021200
021300     MOVE LKG-COSTO-UNIT  TO WS-IMPORTE-CHEQUEO.
021400     MOVE LKG-PRECIO-UNIT TO WS-IMPORTE-CHEQUEO.
021500
021600*    LOS SEIS CAMPOS DEL REGISTRO, EN EL MISMO ORDEN QUE VENTAS.CPY *
021700     MOVE LKG-FECHA       TO VTA-FECHA.
021800     MOVE LKG-NOMBRE      TO VTA-NOMBRE.
021900     MOVE LKG-PRODUCTO    TO VTA-PRODUCTO.
022000     MOVE LKG-COSTO-UNIT  TO VTA-COSTO-UNIT.
022100     MOVE LKG-PRECIO-UNIT TO VTA-PRECIO-UNIT.
022200     MOVE LKG-CANTIDAD    TO VTA-CANTIDAD.
022300
022400     WRITE VTA-REGISTRO-VENTA.
022500
022600*    EL CONTADOR SOLO SUBE SI LA ESCRITURA SALIO BIEN; SI FALLA   *
022700*    QUEDA EN EL VALOR ANTERIOR Y EL LLAMADOR VE EL ERROR         *
022800     EVALUATE TRUE
022900         WHEN FS-MAESTRO-VENTAS-OK
023000              ADD 1 TO WS-CONTADOR-GRABADOS
023100              MOVE WS-CONTADOR-GRABADOS TO WS-CONTADOR-GRABADOS-D
023200              SET LK-RESULTADO-OK TO TRUE
023300         WHEN OTHER
023400              DISPLAY 'ERROR AL GRABAR EL MAESTRO DE VENTAS'
023500              DISPLAY 'FILE STATUS: ' FS-MAESTRO-VENTAS
023600              SET LK-RESULTADO-ERROR TO TRUE
023700     END-EVALUATE.
023800
023900 2000-GRABAR-VENTA-FIN.
024000     EXIT.
024100
024200*----------------------------------------------------------------*
024300*    3000-CERRAR-MAESTRO                                         *
024400*    CIERRA EL ARCHIVO Y DEJA EN PANTALLA LA CANTIDAD GRABADA,    *
024500*    PARA QUE QUEDE EN EL LISTADO DE LA CORRIDA (SYSOUT)          *
024600*----------------------------------------------------------------*
024700 3000-CERRAR-MAESTRO.
024800
024900     CLOSE SAL-MAESTRO-VENTAS.
025000
025100     IF FS-MAESTRO-VENTAS-OK
025200         DISPLAY '#REGISTROS GRABADOS EN EL MAESTRO: '
025300                 WS-CONTADOR-GRABADOS-D
025400         SET LK-RESULTADO-OK TO TRUE
025500     ELSE
025600         DISPLAY 'ERROR AL CERRAR EL MAESTRO DE VENTAS: '
025700                 FS-MAESTRO-VENTAS
025800         SET LK-RESULTADO-ERROR TO TRUE
025900     END-IF.
026000
026100 3000-CERRAR-MAESTRO-FIN.
026200     EXIT.
026300
026400*    ESTE MODULO NO TIENE STOP RUN; DEVUELVE EL CONTROL A         *
026500*    ALTAVTAS MEDIANTE EXIT PROGRAM EN TODOS LOS MODOS            *
026600*    FIN DE PROGRAMA: NO HAY MAS MODOS, SOLO A/G/C                *
026700 END PROGRAM MAESTVTA.
