000100******************************************************************
000200* PROGRAM-ID: ALTAVTAS                                           *
000300* AUTHOR:     R. GARCIA                                          *
000400* INSTALLATION: DEPTO. SISTEMAS - CONTROL DE VENTAS              *
000500* DATE-WRITTEN: 18/10/1985                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY:   CONFIDENCIAL - USO INTERNO                         *
000800*----------------------------------------------------------------*
000900* ALTA DE VENTAS EN LOTE. LEE EL MAESTRO DE VENTAS VIGENTE,      *
001000* LEE LAS ALTAS PROPUESTAS DEL ARCHIVO ALTVTA, VALIDA CADA UNA   *
001100* (NOMBRE, PRODUCTO, FECHA VIA VALFECVT, IMPORTES CON COMA O     *
001200* PUNTO DECIMAL, CANTIDAD > 0) Y REGRABA EL MAESTRO COMPLETO     *
001300* -EXISTENTES MAS ALTAS ACEPTADAS- LLAMANDO A MAESTVTA.          *
001400*----------------------------------------------------------------*
001500*    EL MAESTRO NUNCA SE MODIFICA REGISTRO A REGISTRO: SE ARMA   *
001600*    TODO EN LA TABLA WS-TABLA-VENTAS Y RECIEN AL FINAL SE       *
001700*    REGRABA ENTERO, PARA QUE UNA ALTA RECHAZADA A MITAD DE LOTE *
001800*    NO DEJE EL ARCHIVO DE SALIDA A MEDIO ESCRIBIR               *
001900*----------------------------------------------------------------*
002000*    HISTORIAL DE CAMBIOS                                        *
002100*    18/10/1985 RGA TP2-02  VERSION ORIGINAL                     *TP2-02  
002200*    05/05/1987 CDP TCK-014 SE ACEPTA COMA COMO SEPARADOR         TCK-014 
002300*               DECIMAL EN COSTO Y PRECIO UNITARIO                *
002400*    09/01/1992 SUR TCK-063 VALIDACION DE FECHA VIA VALFECVT      TCK-063 
002500*               (ANTES SE VALIDABA EN LINEA)                      *
002600*    27/06/1998 NCB TCK-155 REVISION FIN DE SIGLO (Y2K)           TCK-155 
002700*----------------------------------------------------------------*
002800 IDENTIFICATION DIVISION.
002900*    NOMBRE DEL MODULO EN LA BIBLIOTECA DE CARGA DEL SHOP        *
003000 PROGRAM-ID.    ALTAVTAS.
003100 AUTHOR.        R. GARCIA.
003200 INSTALLATION.  DEPTO. SISTEMAS - CONTROL DE VENTAS.
003300 DATE-WRITTEN.  18/10/1985.
003400 DATE-COMPILED.
003500 SECURITY.      CONFIDENCIAL - USO INTERNO.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100*    CLASE USADA PARA VALIDAR LOS DOS PEDAZOS DE UN IMPORTE       *
004200*    DESPUES DE SEPARARLOS POR EL PUNTO O LA COMA DECIMAL         *
004300     CLASS DIGITOS-VALIDOS   IS '0' THRU '9'
004400     UPSI-0 ON  STATUS IS SW-TRAZA-ACTIVADA
004500     UPSI-0 OFF STATUS IS SW-TRAZA-DESACTIVADA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000*    MAESTRO VIGENTE, SE ABRE SOLO PARA LECTURA; LA REGRABACION   *
005100*    LA HACE MAESTVTA POR SU CUENTA CON EL MISMO NOMBRE LOGICO    *
005200     SELECT ENT-VENTAS
005300         ASSIGN TO VENTAS
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-VENTAS.
005600
005700*    LOTE DE ALTAS PROPUESTAS PARA ESTA CORRIDA                  *
005800     SELECT ENT-ALTAS
005900         ASSIGN TO ALTVTA
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-ALTAS.
006200
006300*----------------------------------------------------------------*
006400 DATA DIVISION.
006500
006600 FILE SECTION.
006700
006800*    LA COPY TRAE EL ENCABEZADO FIJO (PRIMER REGISTRO DEL         *
006900*    MAESTRO) Y EL DETALLE VTA-... DE CADA VENTA; VER VENTAS.CPY  *
007000 FD  ENT-VENTAS.
007100     COPY VENTAS.
007200
007300*    LAS ALTAS PROPUESTAS LLEGAN CON LOS IMPORTES EN TEXTO,       *
007400*    PORQUE EL OPERADOR PUEDE TIPEARLOS CON COMA O CON PUNTO      *
007500 FD  ENT-ALTAS.
007600 01  ALT-REGISTRO-ALTA.
007700     05  ALT-FECHA                  PIC X(10).
007800     05  ALT-NOMBRE                 PIC X(25).
007900     05  ALT-PRODUCTO               PIC X(20).
008000     05  ALT-COSTO-UNIT-TXT         PIC X(12).
008100     05  ALT-PRECIO-UNIT-TXT        PIC X(12).
008200     05  ALT-CANTIDAD               PIC 9(05).
008300     05  FILLER                     PIC X(05)  VALUE SPACES.
008400*    VISTA ALTERNATIVA SOLO PARA DESARMAR LA FECHA EN DIA/MES/    *
008500*    ANIO ANTES DE LLAMAR A VALFECVT; EL RESTO DEL REGISTRO SE    *
008600*    DEJA EN UN SOLO FILLER PORQUE NO SE NECESITA PARTIDO         *
008700 01  ALT-REGISTRO-ALTA-R REDEFINES ALT-REGISTRO-ALTA.
008800     05  ALT-FEC-ANIO               PIC 9(04).
008900     05  FILLER                     PIC X(01).
009000     05  ALT-FEC-MES                PIC 9(02).
009100     05  FILLER                     PIC X(01).
009200     05  ALT-FEC-DIA                PIC 9(02).
009300     05  FILLER                     PIC X(79).
009400
009500*----------------------------------------------------------------*
009600 WORKING-STORAGE SECTION.
009700
009800 01  FS-STATUS.
009900*----------------------------------------------------------------*
010000*   ** FILE STATUS DE VENTAS Y ALTAS                             *
010100*----------------------------------------------------------------*
010200     05  FS-VENTAS                    PIC X(2).
010300         88  FS-VENTAS-OK                       VALUE '00'.
010400         88  FS-VENTAS-EOF                       VALUE '10'.
010500*            EL MAESTRO PUEDE NO EXISTIR TODAVIA (PRIMERA CORRIDA *
010600*            DEL SISTEMA); SE TRATA COMO MAESTRO VACIO, NO ERROR  *
010700         88  FS-VENTAS-NFD                       VALUE '35'.
010800     05  FS-ALTAS                     PIC X(2).
010900         88  FS-ALTAS-OK                         VALUE '00'.
011000         88  FS-ALTAS-EOF                        VALUE '10'.
011100         88  FS-ALTAS-NFD                        VALUE '35'.
011200
011300*    NOTA: NO HAY UN 77-LEVEL PARA LOS FILE STATUS PORQUE VAN     *
011400*    SIEMPRE AGRUPADOS BAJO FS-STATUS, PARA QUE UN SOLO DISPLAY   *
011500*    DE DEPURACION MUESTRE LOS DOS CODIGOS JUNTOS SI HACE FALTA   *
011600*    TABLA DE VENTAS EN MEMORIA (EXISTENTES + ALTAS ACEPTADAS).   *
011700*    EL CONTADOR DE OCUPACION VA A NIVEL 77 PORQUE ES UN ENTERO   *
011800*    SUELTO QUE SOLO SE USA PARA INDEXAR LA TABLA DE ABAJO        *
011900 77  WS-CANT-VENTAS-TABLA          PIC 9(05) COMP  VALUE ZERO.
012000 01  WS-TABLA-VENTAS.
012100     05  WS-TV-REGISTRO OCCURS 2000 TIMES
012200                                    INDEXED BY IX-VTA.
012300         10  WS-TV-FECHA           PIC X(10).
012400         10  WS-TV-NOMBRE          PIC X(25).
012500         10  WS-TV-PRODUCTO        PIC X(20).
012600         10  WS-TV-COSTO-UNIT      PIC S9(07)V9(04).
012700         10  WS-TV-PRECIO-UNIT     PIC S9(07)V9(04).
012800         10  WS-TV-CANTIDAD        PIC 9(05).
012900*    LOS 2000 LUGARES CUBREN VARIOS AÑOS DE VENTAS AL RITMO       *
013000*    ACTUAL DEL NEGOCIO; SI SE LLENA, LA PROXIMA FASE DEL         *
013100*    SISTEMA DEBERA PASAR EL MAESTRO A UN ARCHIVO INDEXADO        *
013200*
013300*    PRIMERA LECTURA DEL MAESTRO (ENCABEZADO, SE DESCARTA). SOLO  *
013400*    SE USA EL 88-LEVEL, NUNCA SE PONE EN FALSE DE NUEVO          *
013500 01  WS-PRIMER-REG-LEIDO           PIC X(01)   VALUE 'N'.
013600     88  ENCABEZADO-PENDIENTE                  VALUE 'N'.
013700
013800*    AREA DE COMUNICACION CON VALFECVT, MISMA FORMA QUE EN        *
013900*    CTRLVTAS PARA QUE LOS DOS PROGRAMAS LLAMEN IGUAL             *
014000 01  WS-AREA-VALFECVT.
014100     05  WS-VF-ENTRADA.
014200         10  WS-VF-FEC-I.
014300             15  WS-VF-DD-I        PIC 9(02).
014400             15  WS-VF-MM-I        PIC 9(02).
014500             15  WS-VF-AAAA-I      PIC 9(04).
014600     05  WS-VF-SALIDA.
014700         10  WS-VF-VALIDACION-O    PIC X(01).
014800         10  WS-VF-MOTIVO-ERROR-O.
014900             15  WS-VF-COD-ERROR-O PIC X(08).
015000             15  WS-VF-DES-ERROR-O PIC X(60).
015100         10  FILLER                PIC X(05)  VALUE SPACES.
015200
015300*    AREA DE COMUNICACION CON MAESTVTA (MODO + DATOS DE LA VENTA) *
015400 01  WS-AREA-MAESTVTA.
015500     05  WS-MV-MODO                PIC X(01).
015600     05  WS-MV-RESULTADO           PIC X(01).
015700     05  WS-MV-VENTA.
015800         10  WS-MV-FECHA           PIC X(10).
015900         10  WS-MV-NOMBRE          PIC X(25).
016000         10  WS-MV-PRODUCTO        PIC X(20).
016100         10  WS-MV-COSTO-UNIT      PIC S9(07)V9(04).
016200         10  WS-MV-PRECIO-UNIT     PIC S9(07)V9(04).
016300         10  WS-MV-CANTIDAD        PIC 9(05).
016400     05  FILLER                    PIC X(05)  VALUE SPACES.
016500
016600*    CONVERSION DE UN IMPORTE DE TEXTO (COMA O PUNTO) A NUMERICO. *
016700*    WS-CONV-VALOR QUEDA A NIVEL 77 PORQUE ES EL RESULTADO DE LA  *
016800*    CUENTA, SUELTO, AUNQUE SE LE SUPERPONE UNA VISTA POR         *
016900*    ENTERO/DECIMAL (UN 77 PUEDE SER REDEFINIDO IGUAL QUE UN 01)  *
017000 01  WS-CONV-ENTRADA               PIC X(12)  VALUE SPACES.
017100 01  WS-CONV-AREA.
017200     05  WS-CONV-ENTERO-TXT        PIC X(07)  JUSTIFIED RIGHT
017300                                                 VALUE SPACES.
017400     05  WS-CONV-DECIMAL-TXT       PIC X(04)  VALUE SPACES.
017500     05  FILLER                    PIC X(01)  VALUE SPACES.
017600 01  WS-CONV-RESULTADO             PIC X(01)  VALUE 'S'.
017700     88  CONV-IMPORTE-OK                       VALUE 'S'.
017800     88  CONV-IMPORTE-NOTOK                    VALUE 'N'.
017900 77  WS-CONV-VALOR                 PIC S9(07)V9(04) VALUE ZERO.
018000 77  WS-CONV-VALOR-R REDEFINES WS-CONV-VALOR.
018100     05  WS-CONV-VALOR-ENTERO      PIC 9(07).
018200     05  WS-CONV-VALOR-DECIMAL     PIC 9(04).
018300
018400*    RESULTADO DE LA VALIDACION DE UNA ALTA, SE RECICLA EN CADA   *
018500*    REGISTRO DE ENT-ALTAS                                       *
018600 01  WS-ALTA-RESULTADO             PIC X(01)  VALUE 'S'.
018700     88  ALTA-VALIDA                           VALUE 'S'.
018800     88  ALTA-INVALIDA                         VALUE 'N'.
018900
019000*    VENTA VALIDADA, LISTA PARA AGREGAR A LA TABLA (CAMPOS YA     *
019100*    CONVERTIDOS, NUNCA TEXTO CRUDO DE ENT-ALTAS)                 *
019200 01  WS-VENTA-NUEVA.
019300     05  WS-VN-FECHA                PIC X(10).
019400     05  WS-VN-NOMBRE               PIC X(25).
019500     05  WS-VN-PRODUCTO             PIC X(20).
019600     05  WS-VN-COSTO-UNIT           PIC S9(07)V9(04).
019700     05  WS-VN-PRECIO-UNIT          PIC S9(07)V9(04).
019800     05  WS-VN-CANTIDAD             PIC 9(05).
019900     05  FILLER                     PIC X(05)  VALUE SPACES.
020000
020100*    CONTADORES DE LA CORRIDA, PARA LA TRAZA FINAL DE DISPLAY     *
020200 01  WS-CONTADOR-EXISTENTES        PIC 9(05) COMP  VALUE ZERO.
020300 01  WS-CONTADOR-ALTAS-OK          PIC 9(05) COMP  VALUE ZERO.
020400 01  WS-CONTADOR-ALTAS-RECHAZADAS  PIC 9(05) COMP  VALUE ZERO.
020500 01  WS-CONTADOR-ALTAS-OK-D        PIC 9(05)       VALUE ZEROES.
020600 01  WS-CONTADOR-ALTAS-OK-D-R REDEFINES
020700                                  WS-CONTADOR-ALTAS-OK-D.
020800     05  WS-CAO-DIGITO OCCURS 5    PIC 9.
020900*    LA VISTA POR DIGITO DE WS-CONTADOR-ALTAS-OK-D QUEDO DE UNA    *
021000*    PRUEBA VIEJA DE IMPRESION CARACTER POR CARACTER; SE DEJA     *
021100*    PORQUE TODAVIA SE USA EN UN REPORTE DE AUDITORIA EXTERNO     *
021200*
021300*    FECHA DEL SISTEMA, PARA LA TRAZA DE LA CORRIDA               *
021400 01  WS-FECHA-SISTEMA-8            PIC 9(08)   VALUE ZEROES.
021500 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA-8.
021600     05  WS-FS-ANIO                PIC 9(04).
021700     05  WS-FS-MES                 PIC 9(02).
021800     05  WS-FS-DIA                 PIC 9(02).
021900
022000*----------------------------------------------------------------*
022100 PROCEDURE DIVISION.
022200*----------------------------------------------------------------*
022300
022400*    SECUENCIA DEL JOB: ABRIR Y PONER VARIABLES EN CERO, CARGAR   *
022500*    EL MAESTRO EXISTENTE A LA TABLA, PROCESAR CADA ALTA, REGRABAR*
022600*    EL MAESTRO COMPLETO, CERRAR Y MOSTRAR LOS TOTALES            *
022700     PERFORM 1000-INICIAR-PROGRAMA
022800        THRU 1000-INICIAR-PROGRAMA-FIN.
022900
023000     PERFORM 2100-CARGAR-MAESTRO-EXISTENTE
023100        THRU 2100-CARGAR-MAESTRO-EXISTENTE-FIN
023200        UNTIL FS-VENTAS-EOF.
023300
023400     PERFORM 2200-PROCESAR-ALTAS
023500        THRU 2200-PROCESAR-ALTAS-FIN
023600        UNTIL FS-ALTAS-EOF.
023700
023800     PERFORM 2900-GRABAR-MAESTRO-ACTUALIZADO
023900        THRU 2900-GRABAR-MAESTRO-ACTUALIZADO-FIN.
024000
024100     PERFORM 3000-FINALIZAR-PROGRAMA
024200        THRU 3000-FINALIZAR-PROGRAMA-FIN.
024300
024400*    TRAZA FINAL DE LA CORRIDA, SIEMPRE VA A SYSOUT               *
024500     DISPLAY '#VENTAS EXISTENTES:  ' WS-CONTADOR-EXISTENTES
024600     DISPLAY '#ALTAS ACEPTADAS:    ' WS-CONTADOR-ALTAS-OK
024700     DISPLAY '#ALTAS RECHAZADAS:   ' WS-CONTADOR-ALTAS-RECHAZADAS
024800
024900     STOP RUN.
025000
025100*----------------------------------------------------------------*
025200 1000-INICIAR-PROGRAMA.
025300*    ABRE LOS DOS ARCHIVOS DE ENTRADA Y DEJA LOS CONTADORES Y     *
025400*    SWITCHES DE LA CORRIDA EN SU VALOR INICIAL                   *
025500     PERFORM 1100-ABRIR-ARCHIVOS
025600        THRU 1100-ABRIR-ARCHIVOS-FIN.
025700
025800     PERFORM 1200-INICIALIZAR-VARIABLES
025900        THRU 1200-INICIALIZAR-VARIABLES-FIN.
026000
026100 1000-INICIAR-PROGRAMA-FIN.
026200     EXIT.
026300
026400*----------------------------------------------------------------*
026500*    1100-ABRIR-ARCHIVOS                                        *
026600*    EL MAESTRO PUEDE NO EXISTIR (FS 35), EN ESE CASO SE SIGUE    *
026700*    CON LA TABLA VACIA. CUALQUIER OTRO ERROR ES FATAL; EL LOTE   *
026800*    DE ALTAS SIEMPRE DEBE EXISTIR PORQUE LO ARMA UN JOB PREVIO   *
026900*----------------------------------------------------------------*
027000 1100-ABRIR-ARCHIVOS.
027100
027200     OPEN INPUT ENT-VENTAS.
027300
027400     EVALUATE TRUE
027500         WHEN FS-VENTAS-OK
027600              CONTINUE
027700         WHEN FS-VENTAS-NFD
027800*    SI EL MAESTRO NO EXISTE, SE PARTE DE UN CONJUNTO VACIO
027900              SET FS-VENTAS-EOF TO TRUE
028000         WHEN OTHER
028100              DISPLAY 'ERROR AL ABRIR EL MAESTRO DE VENTAS'
028200              DISPLAY 'FILE STATUS: ' FS-VENTAS
028300              STOP RUN
028400     END-EVALUATE.
028500
028600     OPEN INPUT ENT-ALTAS.
028700
028800     EVALUATE TRUE
028900         WHEN FS-ALTAS-OK
029000              CONTINUE
029100         WHEN OTHER
029200              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ALTAS'
029300              DISPLAY 'FILE STATUS: ' FS-ALTAS
029400              STOP RUN
029500     END-EVALUATE.
029600
029700 1100-ABRIR-ARCHIVOS-FIN.
029800     EXIT.
029900
030000*----------------------------------------------------------------*
030100 1200-INICIALIZAR-VARIABLES.
030200
030300*    LA FECHA DEL SISTEMA SOLO SE USA HOY PARA LA TRAZA; QUEDA    *
030400*    RESERVADA PARA EL DIA QUE SE PIDA FECHAR EL REPORTE          *
030500     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-SISTEMA-8.
030600*    LA TABLA EMPIEZA VACIA; 2100- Y 2400- LA VAN LLENANDO        *
030700     MOVE ZERO TO WS-CANT-VENTAS-TABLA.
030800     MOVE ZERO TO WS-CONTADOR-EXISTENTES.
030900     MOVE ZERO TO WS-CONTADOR-ALTAS-OK.
031000     MOVE ZERO TO WS-CONTADOR-ALTAS-RECHAZADAS.
031100*    EL PRIMER READ DE ENT-VENTAS VA A SER EL ENCABEZADO FIJO     *
031200     SET ENCABEZADO-PENDIENTE TO TRUE.
031300
031400 1200-INICIALIZAR-VARIABLES-FIN.
031500     EXIT.
031600
031700*----------------------------------------------------------------*
031800*    LEE EL MAESTRO VIGENTE (SALTEANDO EL ENCABEZADO) Y VUELCA   *
031900*    CADA REGISTRO CON FECHA E IMPORTES VALIDOS A LA TABLA.      *
032000*----------------------------------------------------------------*
032100 2100-CARGAR-MAESTRO-EXISTENTE.
032200
032300     READ ENT-VENTAS
032400         AT END
032500             SET FS-VENTAS-EOF TO TRUE
032600     END-READ.
032700
032800     IF NOT FS-VENTAS-EOF
032900         IF ENCABEZADO-PENDIENTE
033000*            PRIMER RENGLON DEL MAESTRO: ES EL ENCABEZADO FIJO,   *
033100*            SE DESCARTA Y SOLO SE APAGA LA BANDERA               *
033200             MOVE 'S' TO WS-PRIMER-REG-LEIDO
033300         ELSE
033400*            REGISTRO REAL: SE VALIDA LA FECHA DE NUEVO AL        *
033500*            CARGAR, POR SI EL MAESTRO TRAE UN DATO VIEJO QUE      *
033600*            QUEDO MAL GRABADO ANTES DE ESTA VALIDACION EXISTIR   *
033700             MOVE VTA-FEC-DIA  TO WS-VF-DD-I
033800             MOVE VTA-FEC-MES  TO WS-VF-MM-I
033900             MOVE VTA-FEC-ANIO TO WS-VF-AAAA-I
034000             CALL 'VALFECVT' USING WS-AREA-VALFECVT
034100             IF WS-VF-VALIDACION-O = 'S'
034200                 ADD 1 TO WS-CANT-VENTAS-TABLA
034300                 SET IX-VTA TO WS-CANT-VENTAS-TABLA
034400                 MOVE VTA-FECHA        TO WS-TV-FECHA (IX-VTA)
034500                 MOVE VTA-NOMBRE       TO WS-TV-NOMBRE (IX-VTA)
034600                 MOVE VTA-PRODUCTO     TO WS-TV-PRODUCTO (IX-VTA)
034700                 MOVE VTA-COSTO-UNIT   TO WS-TV-COSTO-UNIT (IX-VTA)
034800                 MOVE VTA-PRECIO-UNIT  TO WS-TV-PRECIO-UNIT (IX-VTA)
034900                 MOVE VTA-CANTIDAD     TO WS-TV-CANTIDAD (IX-VTA)
035000                 ADD 1 TO WS-CONTADOR-EXISTENTES
035100             ELSE
035200                 DISPLAY 'VENTA EXISTENTE DESCARTADA: '
035300                         VTA-FECHA ' ' WS-VF-DES-ERROR-O
035400             END-IF
035500         END-IF
035600     END-IF.
035700
035800 2100-CARGAR-MAESTRO-EXISTENTE-FIN.
035900     EXIT.
036000
036100*----------------------------------------------------------------*
036200*    2200-PROCESAR-ALTAS                                        *
036300*    UNA ALTA POR REGISTRO DE ENT-ALTAS. LA ACEPTADA PASA A LA   *
036400*    TABLA, LA RECHAZADA SOLO SUMA EL CONTADOR DE RECHAZOS       *
036500*----------------------------------------------------------------*
036600 2200-PROCESAR-ALTAS.
036700
036800*    EL CONTADOR EN FORMATO DISPLAY (WS-CONTADOR-ALTAS-OK-D) SE   *
036900*    REFRESCA ACA PORQUE ES EL UNICO LUGAR DONDE SE IMPRIME EN EL *
037000*    REPORTE DE AUDITORIA DIGITO POR DIGITO (VER WS-CAO-DIGITO)   *
037100     READ ENT-ALTAS
037200         AT END
037300             SET FS-ALTAS-EOF TO TRUE
037400         NOT AT END
037500             PERFORM 2300-VALIDAR-ALTA
037600                THRU 2300-VALIDAR-ALTA-FIN
037700             IF ALTA-VALIDA
037800                 PERFORM 2400-AGREGAR-VENTA
037900                    THRU 2400-AGREGAR-VENTA-FIN
038000                 ADD 1 TO WS-CONTADOR-ALTAS-OK
038100                 MOVE WS-CONTADOR-ALTAS-OK
038200                               TO WS-CONTADOR-ALTAS-OK-D
038300             ELSE
038400                 ADD 1 TO WS-CONTADOR-ALTAS-RECHAZADAS
038500             END-IF
038600     END-READ.
038700
038800 2200-PROCESAR-ALTAS-FIN.
038900     EXIT.
039000
039100*----------------------------------------------------------------*
039200*    VALIDA UNA ALTA PROPUESTA: NOMBRE, PRODUCTO, FECHA (VIA     *
039300*    VALFECVT), COSTO Y PRECIO UNITARIO (COMA O PUNTO DECIMAL)   *
039400*    Y CANTIDAD > 0. SI ES VALIDA, DEJA LOS DATOS CONVERTIDOS EN *
039500*    WS-VENTA-NUEVA.                                             *
039600*----------------------------------------------------------------*
039700 2300-VALIDAR-ALTA.
039800
039900*    SE PARTE OPTIMISTA (ALTA VALIDA) Y CADA CHEQUEO LA PUEDE     *
040000*    VOLTEAR; UNA VEZ INVALIDA YA NO SE REVIERTE EN ESTE PARRAFO  *
040100     SET ALTA-VALIDA TO TRUE.
040200
040300*    CADA CHEQUEO SE SALTEA SI YA HUBO UN RECHAZO ANTERIOR, ASI   *
040400*    EL OPERADOR VE SIEMPRE EL PRIMER MOTIVO, NO EL ULTIMO        *
040500     IF ALT-NOMBRE = SPACES
040600         SET ALTA-INVALIDA TO TRUE
040700         DISPLAY 'ALTA RECHAZADA: NOMBRE EN BLANCO'
040800     END-IF.
040900
041000     IF ALTA-VALIDA AND ALT-PRODUCTO = SPACES
041100         SET ALTA-INVALIDA TO TRUE
041200         DISPLAY 'ALTA RECHAZADA: PRODUCTO EN BLANCO'
041300     END-IF.
041400
041500     IF ALTA-VALIDA
041600         MOVE ALT-FEC-DIA  TO WS-VF-DD-I
041700         MOVE ALT-FEC-MES  TO WS-VF-MM-I
041800         MOVE ALT-FEC-ANIO TO WS-VF-AAAA-I
041900         CALL 'VALFECVT' USING WS-AREA-VALFECVT
042000         IF WS-VF-VALIDACION-O NOT = 'S'
042100             SET ALTA-INVALIDA TO TRUE
042200             DISPLAY 'ALTA RECHAZADA: FECHA INVALIDA - '
042300                     WS-VF-DES-ERROR-O
042400         END-IF
042500     END-IF.
042600
042700*    COSTO Y PRECIO SE CONVIERTEN POR SEPARADO, CON EL MISMO      *
042800*    PARRAFO DE CONVERSION, REUTILIZANDO WS-CONV-ENTRADA          *
042900     IF ALTA-VALIDA
043000         MOVE ALT-COSTO-UNIT-TXT TO WS-CONV-ENTRADA
043100         PERFORM 2350-CONVERTIR-IMPORTE
043200            THRU 2350-CONVERTIR-IMPORTE-FIN
043300         IF CONV-IMPORTE-OK
043400             MOVE WS-CONV-VALOR TO WS-VN-COSTO-UNIT
043500         ELSE
043600             SET ALTA-INVALIDA TO TRUE
043700             DISPLAY 'ALTA RECHAZADA: COSTO UNITARIO INVALIDO'
043800         END-IF
043900     END-IF.
044000
044100     IF ALTA-VALIDA
044200         MOVE ALT-PRECIO-UNIT-TXT TO WS-CONV-ENTRADA
044300         PERFORM 2350-CONVERTIR-IMPORTE
044400            THRU 2350-CONVERTIR-IMPORTE-FIN
044500         IF CONV-IMPORTE-OK
044600             MOVE WS-CONV-VALOR TO WS-VN-PRECIO-UNIT
044700         ELSE
044800             SET ALTA-INVALIDA TO TRUE
044900             DISPLAY 'ALTA RECHAZADA: PRECIO UNITARIO INVALIDO'
045000         END-IF
045100     END-IF.
045200
045300*    CANTIDAD DEBE SER NUMERICA Y MAYOR A CERO; EL CAMPO DEL      *
045400*    ARCHIVO DE ALTAS PUEDE TRAER BASURA SI EL OPERADOR TIPEO MAL *
045500     IF ALTA-VALIDA
045600        AND (ALT-CANTIDAD NOT NUMERIC OR ALT-CANTIDAD = ZERO)
045700         SET ALTA-INVALIDA TO TRUE
045800         DISPLAY 'ALTA RECHAZADA: CANTIDAD DEBE SER MAYOR A CERO'
045900     END-IF.
046000
046100*    RECIEN SI TODO PASO SE ARMA WS-VENTA-NUEVA, PARA NO DEJAR    *
046200*    DATOS A MEDIAS SI ALGUN CHEQUEO POSTERIOR RECHAZA LA ALTA    *
046300     IF ALTA-VALIDA
046400         MOVE ALT-FECHA    TO WS-VN-FECHA
046500         MOVE ALT-NOMBRE   TO WS-VN-NOMBRE
046600         MOVE ALT-PRODUCTO TO WS-VN-PRODUCTO
046700         MOVE ALT-CANTIDAD TO WS-VN-CANTIDAD
046800     END-IF.
046900
047000 2300-VALIDAR-ALTA-FIN.
047100     EXIT.
047200
047300*----------------------------------------------------------------*
047400*    CONVIERTE UN IMPORTE DE TEXTO (COMA O PUNTO DECIMAL) A UN   *
047500*    CAMPO NUMERICO CON 4 DECIMALES. NO USA FUNCIONES DE         *
047600*    LIBRERIA: SEPARA POR UNSTRING Y RELLENA CON INSPECT.        *
047700*----------------------------------------------------------------*
047800 2350-CONVERTIR-IMPORTE.
047900
048000*    SE LIMPIA LA AREA DE CONVERSION ANTES DE EMPEZAR, PORQUE     *
048100*    ESTE PARRAFO SE LLAMA DOS VECES POR ALTA (COSTO Y PRECIO) Y  *
048200*    NO PUEDE QUEDAR BASURA DE LA VUELTA ANTERIOR                 *
048300     MOVE SPACES TO WS-CONV-ENTERO-TXT WS-CONV-DECIMAL-TXT.
048400     MOVE ZERO   TO WS-CONV-VALOR.
048500     SET CONV-IMPORTE-OK TO TRUE.
048600
048700*    EL OPERADOR PUEDE TIPEAR COMA O PUNTO; SE NORMALIZA A PUNTO  *
048800*    ANTES DE PARTIR EL CAMPO, ASI EL UNSTRING DE ABAJO SOLO      *
048900*    CONOCE UN DELIMITADOR                                       *
049000     INSPECT WS-CONV-ENTRADA REPLACING ALL ',' BY '.'.
049100
049200     UNSTRING WS-CONV-ENTRADA DELIMITED BY '.'
049300         INTO WS-CONV-ENTERO-TXT WS-CONV-DECIMAL-TXT.
049400
049500*    SI NO HABIA PARTE DECIMAL TIPEADA, ENTERO-TXT QUEDA ALINEADO *
049600*    A DERECHA CON ESPACIOS A IZQUIERDA; SE RELLENAN CON CEROS    *
049700*    PARA QUE MOVE A UN CAMPO NUMERICO NO FALLE                   *
049800     INSPECT WS-CONV-ENTERO-TXT  REPLACING LEADING SPACE BY '0'.
049900     INSPECT WS-CONV-DECIMAL-TXT REPLACING ALL SPACE BY '0'.
050000
050100*    SI DESPUES DE RELLENAR QUEDA ALGO QUE NO ES DIGITO, EL       *
050200*    OPERADOR TIPEO LETRAS U OTRO SIMBOLO; SE RECHAZA EL IMPORTE  *
050300     IF WS-CONV-ENTERO-TXT IS DIGITOS-VALIDOS
050400        AND WS-CONV-DECIMAL-TXT IS DIGITOS-VALIDOS
050500         MOVE WS-CONV-ENTERO-TXT  TO WS-CONV-VALOR-ENTERO
050600         MOVE WS-CONV-DECIMAL-TXT TO WS-CONV-VALOR-DECIMAL
050700     ELSE
050800         SET CONV-IMPORTE-NOTOK TO TRUE
050900     END-IF.
051000
051100 2350-CONVERTIR-IMPORTE-FIN.
051200     EXIT.
051300
051400*----------------------------------------------------------------*
051500*    AGREGA LA VENTA YA VALIDADA AL FINAL DE LA TABLA EN MEMORIA  *
051600*----------------------------------------------------------------*
051700 2400-AGREGAR-VENTA.
051800
051900*    LA NUEVA VENTA SIEMPRE VA AL FINAL; EL ORDEN DE CARGA -       *
052000*    EXISTENTES PRIMERO, ALTAS DESPUES- LO RESPETA MAESTVTA        *
052100*    CUANDO REGRABA, ASI EL MAESTRO QUEDA EN EL MISMO ORDEN QUE    *
052200*    TENIA ANTES DE ESTA CORRIDA MAS LAS ALTAS AL FINAL            *
052300     ADD 1 TO WS-CANT-VENTAS-TABLA.
052400     SET IX-VTA TO WS-CANT-VENTAS-TABLA.
052500
052600     MOVE WS-VN-FECHA       TO WS-TV-FECHA (IX-VTA).
052700     MOVE WS-VN-NOMBRE      TO WS-TV-NOMBRE (IX-VTA).
052800     MOVE WS-VN-PRODUCTO    TO WS-TV-PRODUCTO (IX-VTA).
052900     MOVE WS-VN-COSTO-UNIT  TO WS-TV-COSTO-UNIT (IX-VTA).
053000     MOVE WS-VN-PRECIO-UNIT TO WS-TV-PRECIO-UNIT (IX-VTA).
053100     MOVE WS-VN-CANTIDAD    TO WS-TV-CANTIDAD (IX-VTA).
053200
053300 2400-AGREGAR-VENTA-FIN.
053400     EXIT.
053500
053600*----------------------------------------------------------------*
053700*    REGRABA EL MAESTRO COMPLETO -EXISTENTES MAS ALTAS- LLAMANDO *
053800*    A MAESTVTA EN SUS TRES MODOS (ABRIR/GRABAR/CERRAR).         *
053900*----------------------------------------------------------------*
054000 2900-GRABAR-MAESTRO-ACTUALIZADO.
054100
054200*    MODO 'A' = ABRIR SALIDA EN MAESTVTA; MODO 'G' = GRABAR UN    *
054300*    REGISTRO; MODO 'C' = CERRAR. LOS TRES COMPARTEN EL MISMO     *
054400*    AREA DE LINKAGE WS-AREA-MAESTVTA                             *
054500     MOVE 'A' TO WS-MV-MODO.
054600     CALL 'MAESTVTA' USING WS-AREA-MAESTVTA.
054700
054800*    UN REGISTRO POR VUELTA, DELEGADO A 2950- PARA NO ANIDAR UN   *
054900*    PERFORM VARYING ... END-PERFORM DENTRO DE ESTE PARRAFO       *
055000     PERFORM 2950-GRABAR-DETALLE-VENTA
055100        THRU 2950-GRABAR-DETALLE-VENTA-FIN
055200        VARYING IX-VTA FROM 1 BY 1
055300          UNTIL IX-VTA > WS-CANT-VENTAS-TABLA.
055400
055500     MOVE 'C' TO WS-MV-MODO.
055600     CALL 'MAESTVTA' USING WS-AREA-MAESTVTA.
055700
055800 2900-GRABAR-MAESTRO-ACTUALIZADO-FIN.
055900     EXIT.
056000
056100*----------------------------------------------------------------*
056200*    GRABA UN SOLO REGISTRO DE LA TABLA, EL INDICADO POR IX-VTA   *
056300*----------------------------------------------------------------*
056400 2950-GRABAR-DETALLE-VENTA.
056500
056600     MOVE 'G'                          TO WS-MV-MODO.
056700     MOVE WS-TV-FECHA (IX-VTA)         TO WS-MV-FECHA.
056800     MOVE WS-TV-NOMBRE (IX-VTA)        TO WS-MV-NOMBRE.
056900     MOVE WS-TV-PRODUCTO (IX-VTA)      TO WS-MV-PRODUCTO.
057000     MOVE WS-TV-COSTO-UNIT (IX-VTA)    TO WS-MV-COSTO-UNIT.
057100     MOVE WS-TV-PRECIO-UNIT (IX-VTA)   TO WS-MV-PRECIO-UNIT.
057200     MOVE WS-TV-CANTIDAD (IX-VTA)      TO WS-MV-CANTIDAD.
057300     CALL 'MAESTVTA' USING WS-AREA-MAESTVTA.
057400
057500 2950-GRABAR-DETALLE-VENTA-FIN.
057600     EXIT.
057700
057800*----------------------------------------------------------------*
057900*    CIERRA LOS DOS ARCHIVOS DE ENTRADA; EL MAESTRO DE SALIDA     *
058000*    YA LO CERRO MAESTVTA EN SU MODO 'C'                         *
058100*----------------------------------------------------------------*
058200 3000-FINALIZAR-PROGRAMA.
058300
058400     CLOSE ENT-VENTAS.
058500     CLOSE ENT-ALTAS.
058600
058700 3000-FINALIZAR-PROGRAMA-FIN.
058800     EXIT.
058900
059000 END PROGRAM ALTAVTAS.
